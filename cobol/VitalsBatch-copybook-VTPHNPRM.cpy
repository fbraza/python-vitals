000100******************************************************************
000200* VTPHNPRM  -  PHENOAGE CALL PARAMETER BLOCK
000300*
000400* NINE MARKERS ARRIVE ALREADY IN THEIR EXPECTED UNIT - VITBATCH
000500* CHECKED ELIGIBILITY (RULE V1) BEFORE THE CALL, SO PHENOAGE DOES
000600* NO VALIDATION OF ITS OWN.  CRP-VALUE MUST BE GREATER THAN ZERO
000700* (RULE V4) - CALLER'S RESPONSIBILITY.
000800*
000900*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
001000******************************************************************
001100 01  PHENOAGE-PARM.
001200     05  PHN-IN-ALBUMIN-GL           PIC S9(7)V9(4).
001300     05  PHN-IN-CREATININE-UMOL      PIC S9(7)V9(4).
001400     05  PHN-IN-GLUCOSE-MMOL         PIC S9(7)V9(4).
001500     05  PHN-IN-CRP-MGDL             PIC S9(7)V9(4).
001600     05  PHN-IN-LYMPHOCYTE-PCT       PIC S9(7)V9(4).
001700     05  PHN-IN-MEAN-CELL-VOL        PIC S9(7)V9(4).
001800     05  PHN-IN-RDW                  PIC S9(7)V9(4).
001900     05  PHN-IN-ALK-PHOS             PIC S9(7)V9(4).
002000     05  PHN-IN-WBC                  PIC S9(7)V9(4).
002100     05  PHN-IN-CHRONO-AGE           PIC S9(3)V9(2).
002200     05  PHN-OUT-PREDICTED-AGE       PIC S9(3)V9(2).
002300     05  PHN-OUT-ACCELERATED-AGING   PIC S9(3)V9(2).
002400     05  PHN-RETURN-CD               PIC S9(4) COMP.
002500     05  FILLER                      PIC X(08).
