000100******************************************************************
000200* VTPHNOUT  -  PHENOAGE RESULT RECORD
000300*
000400*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
000500******************************************************************
000600 01  PHENOAGE-OUT-REC.
000700     05  PHN-PATIENT-ID              PIC X(16).
000800     05  PHN-CHRONO-AGE              PIC S9(3)V9(2).
000900     05  PHN-PREDICTED-AGE           PIC S9(3)V9(2).
001000     05  PHN-ACCELERATED-AGING       PIC S9(3)V9(2).
001100     05  FILLER                      PIC X(09).
