000100******************************************************************
000200* VTKDMOUT  -  KLEMERA-DOUBAL (KDM) RESULT RECORD
000300*
000400*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
000500******************************************************************
000600 01  KDM-OUT-REC.
000700     05  KDM-PATIENT-ID              PIC X(16).
000800     05  KDM-CHRONO-AGE              PIC S9(3)V9(2).
000900     05  KDM-BIOLOGICAL-AGE          PIC S9(3)V9(2).
001000     05  KDM-AGE-ACCELERATION        PIC S9(3)V9(2).
001100     05  FILLER                      PIC X(09).
