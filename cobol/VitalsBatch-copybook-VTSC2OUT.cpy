000100******************************************************************
000200* VTSC2OUT  -  SCORE2 / SCORE2-DIABETES RESULT RECORD
000300*
000400* BOTH VARIANTS SHARE THIS LAYOUT.  SC2-ALGORITHM TELLS THEM APART
000500* ON THE OUTPUT FILE - "SCORE2" OR "SCORE2-DIABETES".
000600*
000700*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
000800******************************************************************
000900 01  SCORE2-OUT-REC.
001000     05  SC2-PATIENT-ID              PIC X(16).
001100     05  SC2-ALGORITHM               PIC X(15).
001200     05  SC2-AGE                     PIC S9(3)V9(2).
001300     05  SC2-CALIBRATED-RISK-PCT     PIC S9(3)V9(2).
001400     05  SC2-RISK-CATEGORY           PIC X(16).
001500     05  FILLER                      PIC X(03).
