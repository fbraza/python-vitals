000100******************************************************************
000200* VTABEND   -  FATAL-CONDITION DUMP LINE
000300*
000400* ADAPTED FROM THE BILLING SYSTEM'S OLD ABENDREC COPYBOOK.  USED
000500* ONLY FOR RUN-FATAL CONDITIONS (EMPTY INPUT FILE, FILE OPEN
000600* FAILURE) - NOT FOR PER-PATIENT ALGORITHM SKIPS, WHICH GO TO
000700* ERROR-OUT-REC INSTEAD AND DO NOT STOP THE RUN.
000800*
000900*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-REASON                PIC X(60).
001300     05  EXPECTED-VAL                PIC X(16).
001400     05  ACTUAL-VAL                  PIC X(16).
001500     05  FILLER                      PIC X(38).
