000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* SCR2CALC - SCORE2 AND SCORE2-DIABETES 10-YEAR CVD RISK.
000400*            SC2-CALC-TYPE-SW PICKS THE VARIANT THE SAME WAY
000500*            CLCLBCST ONCE PICKED LAB-TEST VERSUS EQUIPMENT
000600*            COSTING.  CALIBRATED FOR BELGIUM, LOW RISK REGION.
000700******************************************************************
000800 PROGRAM-ID.  SCR2CALC.
000900 AUTHOR. R D MUNOZ.
001000 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
001100 DATE-WRITTEN. 03/14/88.
001200 DATE-COMPILED. 03/14/88.
001300 SECURITY. NON-CONFIDENTIAL.
001400
001500******************************************************************
001600*                     C H A N G E   L O G
001700*
001800* DATE      BY   REQUEST    DESCRIPTION
001900* --------  ---  ---------  ----------------------------------
002000* 03/14/88  RDM  VITL0001   INITIAL WRITE - BASE SCORE2 ONLY.
002100* 04/05/88  RDM  VITL0003   ADDED SCORE2-DIABETES VARIANT AND
002200*                           THE CALC-TYPE SWITCH - EXTRA
002300*                           COEFFICIENT TABLES FOR DIABETES,
002400*                           HBA1C AND EGFR TERMS.
002500* 05/16/88  CJT  VITL0005   RISK CATEGORY WAS COMPARING THE
002600*                           ROUNDED PERCENT INSTEAD OF THE
002700*                           UNROUNDED VALUE - SEE TEST ANCHORS,
002800*                           CHANGED TO COMPARE WK-CALIBRATED-PCT
002900*                           BEFORE THE ROUNDED MOVE.
003000* 11/12/98  RDM  VITL0007   YEAR-2000 DATE REVIEW - AGE AND AGE-  VITL0007
003100*                           AT-DIAGNOSIS COME IN PRE-COMPUTED,    VITL0007
003200*                           NO WINDOWED YEAR FIELD HERE.          VITL0007
003300* 02/02/01  RDM  VITL0009   ADDED DUMP-AREA REDEFINES OF THE
003400*                           FOUR COEFFICIENT TABLES.
003500* 02/14/01  CJT  VITL0011   CALL COUNTER CHANGED FROM COMP-3 TO   VITL0011
003600*                           COMP; ADDED ITS DUMP VIEW.  FILLER    VITL0011
003700*                           PADS ADDED TO THE COEFFICIENT AND     VITL0011
003800*                           WORK-AREA TABLES FOR ROUNDER DUMPS.   VITL0011
003900* 03/09/01  RDM  VITL0012   ALL SIX COEFFICIENT TABLES AND THE    VITL0012
004000*                           WORK-AREA FIELDS CONVERTED FROM       VITL0012
004100*                           COMP-2 TO COMP-3 PER SYSTEMS          VITL0012
004200*                           STANDARDS REVIEW - NO BINARY FLOAT    VITL0012
004300*                           ANYWHERE ELSE IN THIS SHOP.           VITL0012
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600* RULE S - BASE SCORE2 COEFFICIENTS, MALE, PLUS BASELINE
005700* SURVIVAL AND CALIBRATION SCALES SHARED BY BOTH VARIANTS.
005800 01  SC2-COEF-MALE-BASE.
005900     05  CMB-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.3742.             VITL0012
006000     05  CMB-SMOKE  PIC S9(5)V9(9) COMP-3 VALUE 0.6012.           VITL0012
006100     05  CMB-SMOKE-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0755.      VITL0012
006200     05  CMB-SBP  PIC S9(5)V9(9) COMP-3 VALUE 0.2777.             VITL0012
006300     05  CMB-SBP-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0255.        VITL0012
006400     05  CMB-TCHOL  PIC S9(5)V9(9) COMP-3 VALUE 0.1458.           VITL0012
006500     05  CMB-TCHOL-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0281.      VITL0012
006600     05  CMB-HDL  PIC S9(5)V9(9) COMP-3 VALUE -0.2698.            VITL0012
006700     05  CMB-HDL-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0426.         VITL0012
006800     05  CMB-S0  PIC S9(5)V9(9) COMP-3 VALUE 0.9605.              VITL0012
006900     05  CMB-SCALE1  PIC S9(5)V9(9) COMP-3 VALUE -0.5699.         VITL0012
007000     05  CMB-SCALE2  PIC S9(5)V9(9) COMP-3 VALUE 0.7476.          VITL0012
007100     05  FILLER                   PIC X(04).                      VITL0011
007200
007300* RULE S - BASE SCORE2 COEFFICIENTS, FEMALE.
007400 01  SC2-COEF-FEMALE-BASE.
007500     05  CFB-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.4648.             VITL0012
007600     05  CFB-SMOKE  PIC S9(5)V9(9) COMP-3 VALUE 0.7744.           VITL0012
007700     05  CFB-SMOKE-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.1088.      VITL0012
007800     05  CFB-SBP  PIC S9(5)V9(9) COMP-3 VALUE 0.3131.             VITL0012
007900     05  CFB-SBP-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0277.        VITL0012
008000     05  CFB-TCHOL  PIC S9(5)V9(9) COMP-3 VALUE 0.1002.           VITL0012
008100     05  CFB-TCHOL-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0226.      VITL0012
008200     05  CFB-HDL  PIC S9(5)V9(9) COMP-3 VALUE -0.2606.            VITL0012
008300     05  CFB-HDL-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0613.         VITL0012
008400     05  CFB-S0  PIC S9(5)V9(9) COMP-3 VALUE 0.9776.              VITL0012
008500     05  CFB-SCALE1  PIC S9(5)V9(9) COMP-3 VALUE -0.7380.         VITL0012
008600     05  CFB-SCALE2  PIC S9(5)V9(9) COMP-3 VALUE 0.7019.          VITL0012
008700     05  FILLER                   PIC X(04).                      VITL0011
008800
008900* RULE D - SCORE2-DIABETES COEFFICIENTS, MALE.  THIS SET HAS
009000* ITS OWN AGE/SMOKE/SBP/TCHOL/HDL TERMS - NOT THE SAME AS S.
009100 01  SC2-COEF-MALE-DIAB.
009200     05  CMD-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.5368.             VITL0012
009300     05  CMD-SMOKE  PIC S9(5)V9(9) COMP-3 VALUE 0.4774.           VITL0012
009400     05  CMD-SMOKE-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0672.      VITL0012
009500     05  CMD-SBP  PIC S9(5)V9(9) COMP-3 VALUE 0.1322.             VITL0012
009600     05  CMD-SBP-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0268.        VITL0012
009700     05  CMD-DIAB  PIC S9(5)V9(9) COMP-3 VALUE 0.6457.            VITL0012
009800     05  CMD-DIAB-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0983.       VITL0012
009900     05  CMD-TCHOL  PIC S9(5)V9(9) COMP-3 VALUE 0.1102.           VITL0012
010000     05  CMD-TCHOL-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0181.      VITL0012
010100     05  CMD-HDL  PIC S9(5)V9(9) COMP-3 VALUE -0.1087.            VITL0012
010200     05  CMD-HDL-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0095.         VITL0012
010300     05  CMD-CAGEDIAB  PIC S9(5)V9(9) COMP-3 VALUE -0.0998.       VITL0012
010400     05  CMD-HBA1C  PIC S9(5)V9(9) COMP-3 VALUE 0.0955.           VITL0012
010500     05  CMD-HBA1C-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0134.      VITL0012
010600     05  CMD-EGFR  PIC S9(5)V9(9) COMP-3 VALUE -0.0591.           VITL0012
010700     05  CMD-EGFR-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0115.        VITL0012
010800     05  CMD-EGFR2  PIC S9(5)V9(9) COMP-3 VALUE 0.0058.           VITL0012
010900     05  FILLER                   PIC X(04).                      VITL0011
011000
011100* RULE D - SCORE2-DIABETES COEFFICIENTS, FEMALE.
011200 01  SC2-COEF-FEMALE-DIAB.
011300     05  CFD-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.6624.             VITL0012
011400     05  CFD-SMOKE  PIC S9(5)V9(9) COMP-3 VALUE 0.6139.           VITL0012
011500     05  CFD-SMOKE-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.1122.      VITL0012
011600     05  CFD-SBP  PIC S9(5)V9(9) COMP-3 VALUE 0.1421.             VITL0012
011700     05  CFD-SBP-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0167.        VITL0012
011800     05  CFD-DIAB  PIC S9(5)V9(9) COMP-3 VALUE 0.8096.            VITL0012
011900     05  CFD-DIAB-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.1272.       VITL0012
012000     05  CFD-TCHOL  PIC S9(5)V9(9) COMP-3 VALUE 0.1127.           VITL0012
012100     05  CFD-TCHOL-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0200.      VITL0012
012200     05  CFD-HDL  PIC S9(5)V9(9) COMP-3 VALUE -0.1568.            VITL0012
012300     05  CFD-HDL-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0186.         VITL0012
012400     05  CFD-CAGEDIAB  PIC S9(5)V9(9) COMP-3 VALUE -0.1180.       VITL0012
012500     05  CFD-HBA1C  PIC S9(5)V9(9) COMP-3 VALUE 0.1173.           VITL0012
012600     05  CFD-HBA1C-AGE  PIC S9(5)V9(9) COMP-3 VALUE -0.0196.      VITL0012
012700     05  CFD-EGFR  PIC S9(5)V9(9) COMP-3 VALUE -0.0640.           VITL0012
012800     05  CFD-EGFR-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0169.        VITL0012
012900     05  CFD-EGFR2  PIC S9(5)V9(9) COMP-3 VALUE 0.0062.           VITL0012
013000     05  FILLER                   PIC X(04).                      VITL0011
013100
013200* DUMP VIEWS OF THE FOUR COEFFICIENT TABLES - SAME HOUSEKEEPING
013300* HABIT AS PHENOAGE AND KDMCALC, SO A TYPO SHOWS UP IN A DUMP.
013400 01  SC2-MALE-BASE-DUMP REDEFINES SC2-COEF-MALE-BASE.
013500     05  FILLER                   PIC X(100).                     VITL0011
013600 01  SC2-MALE-DIAB-DUMP REDEFINES SC2-COEF-MALE-DIAB.
013700     05  FILLER                   PIC X(140).                     VITL0011
013800 01  SC2-FEMALE-DIAB-DUMP REDEFINES SC2-COEF-FEMALE-DIAB.
013900     05  FILLER                   PIC X(140).                     VITL0011
014000
014100 01  SC2-TRANSFORM-AREA.
014200     05  WK-CAGE          PIC S9(5)V9(9) COMP-3.                  VITL0012
014300     05  WK-SMOKING-NUM   PIC S9(5)V9(9) COMP-3.                  VITL0012
014400     05  WK-CSBP          PIC S9(5)V9(9) COMP-3.                  VITL0012
014500     05  WK-CTCHOL        PIC S9(5)V9(9) COMP-3.                  VITL0012
014600     05  WK-CHDL          PIC S9(5)V9(9) COMP-3.                  VITL0012
014700     05  WK-DIABETES-NUM  PIC S9(5)V9(9) COMP-3.                  VITL0012
014800     05  WK-CAGEDIAB      PIC S9(5)V9(9) COMP-3.                  VITL0012
014900     05  WK-CA1C          PIC S9(5)V9(9) COMP-3.                  VITL0012
015000     05  WK-LN-EGFR       PIC S9(5)V9(9) COMP-3.                  VITL0012
015100     05  WK-CEGFR         PIC S9(5)V9(9) COMP-3.                  VITL0012
015200     05  WK-CEGFR-SQUARED PIC S9(5)V9(9) COMP-3.                  VITL0012
015300     05  FILLER                   PIC X(04).                      VITL0011
015400
015500 01  SC2-RISK-AREA.
015600     05  WK-LINEAR-PREDICTOR PIC S9(5)V9(9) COMP-3.               VITL0012
015700     05  WK-EXP-LP        PIC S9(5)V9(9) COMP-3.                  VITL0012
015800     05  WK-LN-S0         PIC S9(5)V9(9) COMP-3.                  VITL0012
015900     05  WK-UNCALIB-RISK  PIC S9(5)V9(9) COMP-3.                  VITL0012
016000     05  WK-ONE-MINUS-U   PIC S9(5)V9(9) COMP-3.                  VITL0012
016100     05  WK-LN-ONE-MINUS-U PIC S9(5)V9(9) COMP-3.                 VITL0012
016200     05  WK-NEG-LN-ONE-MINUS-U PIC S9(5)V9(9) COMP-3.             VITL0012
016300     05  WK-LN-OF-THAT    PIC S9(5)V9(9) COMP-3.                  VITL0012
016400     05  WK-INNER-ARG     PIC S9(5)V9(9) COMP-3.                  VITL0012
016500     05  WK-EXP-INNER     PIC S9(5)V9(9) COMP-3.                  VITL0012
016600     05  WK-NEG-EXP-INNER PIC S9(5)V9(9) COMP-3.                  VITL0012
016700     05  WK-EXP-NEG-EXP-INNER PIC S9(5)V9(9) COMP-3.              VITL0012
016800     05  WK-CALIBRATED-PCT PIC S9(5)V9(9) COMP-3.                 VITL0012
016900     05  WK-S0            PIC S9(5)V9(9) COMP-3.                  VITL0012
017000     05  WK-SCALE1        PIC S9(5)V9(9) COMP-3.                  VITL0012
017100     05  WK-SCALE2        PIC S9(5)V9(9) COMP-3.                  VITL0012
017200     05  FILLER                   PIC X(04).                      VITL0011
017300
017400 01  SC2-MATH-PARM.
017500     05  MTHX-ARGUMENT    PIC S9(5)V9(9) COMP-3.                  VITL0012
017600     05  MTHX-RESULT      PIC S9(5)V9(9) COMP-3.                  VITL0012
017700     05  FILLER                   PIC X(04).                      VITL0011
017800
017900 01  SC2-COUNTERS.
018000     05  SC2-CALLS-MADE           PIC S9(7) COMP VALUE ZERO.      VITL0011
018100     05  FILLER                   PIC X(24).                      VITL0011
018200
018300* DUMP VIEW OF THE CALL COUNTER - SAME HOUSEKEEPING HABIT AS      VITL0011
018400* THE COEFFICIENT-TABLE REDEFINES ABOVE.                          VITL0011
018500 01  SC2-COUNTERS-DUMP REDEFINES SC2-COUNTERS.                    VITL0011
018600     05  FILLER                   PIC X(28).                      VITL0011
018700 LINKAGE SECTION.
018800     COPY VTSC2PRM.
018900
019000 PROCEDURE DIVISION USING SCORE2-PARM.
019100
019200 000-HOUSEKEEPING.
019300     MOVE 0 TO SC2-RETURN-CD
019400     ADD 1 TO SC2-CALLS-MADE
019500     PERFORM 100-LOAD-TRANSFORMS THRU 100-EXIT
019600     PERFORM 200-LINEAR-PREDICTOR THRU 200-EXIT
019700     PERFORM 300-BASELINE-RISK THRU 300-EXIT
019800     PERFORM 400-CALIBRATE-RISK THRU 400-EXIT
019900     PERFORM 500-RISK-CATEGORY THRU 500-EXIT
020000     GOBACK.
020100
020200* 100-LOAD-TRANSFORMS - CENTERED RISK FACTORS, RULES S AND D.
020300 100-LOAD-TRANSFORMS.
020400     COMPUTE WK-CAGE = (SC2-IN-AGE - 60) / 5
020500     IF SC2-SMOKER
020600        MOVE 1 TO WK-SMOKING-NUM
020700     ELSE
020800        MOVE 0 TO WK-SMOKING-NUM
020900     END-IF
021000     COMPUTE WK-CSBP = (SC2-IN-SBP - 120) / 20
021100     COMPUTE WK-CTCHOL = SC2-IN-TOT-CHOL - 6
021200     COMPUTE WK-CHDL = (SC2-IN-HDL-CHOL - 1.3) / 0.5
021300
021400     IF SCORE2-DIAB
021500        IF SC2-DIABETIC
021600           MOVE 1 TO WK-DIABETES-NUM
021700        ELSE
021800           MOVE 0 TO WK-DIABETES-NUM
021900        END-IF
022000        COMPUTE WK-CAGEDIAB =
022100              WK-DIABETES-NUM
022200              * (SC2-IN-AGE-AT-DIAB-DIAG - 50) / 5
022300        COMPUTE WK-CA1C = (SC2-IN-HBA1C - 31) / 9.34
022400        MOVE SC2-IN-EGFR TO MTHX-ARGUMENT
022500        CALL "MTHLN" USING SC2-MATH-PARM
022600        MOVE MTHX-RESULT TO WK-LN-EGFR
022700        COMPUTE WK-CEGFR = (WK-LN-EGFR - 4.5) / 0.15
022800        COMPUTE WK-CEGFR-SQUARED = WK-CEGFR * WK-CEGFR
022900     END-IF
023000     .
023100 100-EXIT.
023200     EXIT.
023300
023400* 200-LINEAR-PREDICTOR - RULE S1/D1, FOUR-WAY BRANCH ON SEX AND
023500* CALC-TYPE-SW, EACH PATH WITH ITS OWN COEFFICIENT TABLE.
023600 200-LINEAR-PREDICTOR.
023700     IF SCORE2-BASE
023800        IF SC2-SEX-MALE
023900           MOVE CMB-S0 TO WK-S0
024000           MOVE CMB-SCALE1 TO WK-SCALE1
024100           MOVE CMB-SCALE2 TO WK-SCALE2
024200           COMPUTE WK-LINEAR-PREDICTOR =
024300                 (CMB-AGE * WK-CAGE)
024400               + (CMB-SMOKE * WK-SMOKING-NUM)
024500               + (CMB-SMOKE-AGE * WK-SMOKING-NUM * WK-CAGE)
024600               + (CMB-SBP * WK-CSBP)
024700               + (CMB-SBP-AGE * WK-CSBP * WK-CAGE)
024800               + (CMB-TCHOL * WK-CTCHOL)
024900               + (CMB-TCHOL-AGE * WK-CTCHOL * WK-CAGE)
025000               + (CMB-HDL * WK-CHDL)
025100               + (CMB-HDL-AGE * WK-CHDL * WK-CAGE)
025200        ELSE
025300           MOVE CFB-S0 TO WK-S0
025400           MOVE CFB-SCALE1 TO WK-SCALE1
025500           MOVE CFB-SCALE2 TO WK-SCALE2
025600           COMPUTE WK-LINEAR-PREDICTOR =
025700                 (CFB-AGE * WK-CAGE)
025800               + (CFB-SMOKE * WK-SMOKING-NUM)
025900               + (CFB-SMOKE-AGE * WK-SMOKING-NUM * WK-CAGE)
026000               + (CFB-SBP * WK-CSBP)
026100               + (CFB-SBP-AGE * WK-CSBP * WK-CAGE)
026200               + (CFB-TCHOL * WK-CTCHOL)
026300               + (CFB-TCHOL-AGE * WK-CTCHOL * WK-CAGE)
026400               + (CFB-HDL * WK-CHDL)
026500               + (CFB-HDL-AGE * WK-CHDL * WK-CAGE)
026600        END-IF
026700     ELSE
026800        IF SC2-SEX-MALE
026900           MOVE CMB-S0 TO WK-S0
027000           MOVE CMB-SCALE1 TO WK-SCALE1
027100           MOVE CMB-SCALE2 TO WK-SCALE2
027200           COMPUTE WK-LINEAR-PREDICTOR =
027300                 (CMD-AGE * WK-CAGE)
027400               + (CMD-SMOKE * WK-SMOKING-NUM)
027500               + (CMD-SMOKE-AGE * WK-SMOKING-NUM * WK-CAGE)
027600               + (CMD-SBP * WK-CSBP)
027700               + (CMD-SBP-AGE * WK-CSBP * WK-CAGE)
027800               + (CMD-DIAB * WK-DIABETES-NUM)
027900               + (CMD-DIAB-AGE * WK-DIABETES-NUM * WK-CAGE)
028000               + (CMD-TCHOL * WK-CTCHOL)
028100               + (CMD-TCHOL-AGE * WK-CTCHOL * WK-CAGE)
028200               + (CMD-HDL * WK-CHDL)
028300               + (CMD-HDL-AGE * WK-CHDL * WK-CAGE)
028400               + (CMD-CAGEDIAB * WK-CAGEDIAB)
028500               + (CMD-HBA1C * WK-CA1C)
028600               + (CMD-HBA1C-AGE * WK-CA1C * WK-CAGE)
028700               + (CMD-EGFR * WK-CEGFR)
028800               + (CMD-EGFR-AGE * WK-CEGFR * WK-CAGE)
028900               + (CMD-EGFR2 * WK-CEGFR-SQUARED)
029000        ELSE
029100           MOVE CFB-S0 TO WK-S0
029200           MOVE CFB-SCALE1 TO WK-SCALE1
029300           MOVE CFB-SCALE2 TO WK-SCALE2
029400           COMPUTE WK-LINEAR-PREDICTOR =
029500                 (CFD-AGE * WK-CAGE)
029600               + (CFD-SMOKE * WK-SMOKING-NUM)
029700               + (CFD-SMOKE-AGE * WK-SMOKING-NUM * WK-CAGE)
029800               + (CFD-SBP * WK-CSBP)
029900               + (CFD-SBP-AGE * WK-CSBP * WK-CAGE)
030000               + (CFD-DIAB * WK-DIABETES-NUM)
030100               + (CFD-DIAB-AGE * WK-DIABETES-NUM * WK-CAGE)
030200               + (CFD-TCHOL * WK-CTCHOL)
030300               + (CFD-TCHOL-AGE * WK-CTCHOL * WK-CAGE)
030400               + (CFD-HDL * WK-CHDL)
030500               + (CFD-HDL-AGE * WK-CHDL * WK-CAGE)
030600               + (CFD-CAGEDIAB * WK-CAGEDIAB)
030700               + (CFD-HBA1C * WK-CA1C)
030800               + (CFD-HBA1C-AGE * WK-CA1C * WK-CAGE)
030900               + (CFD-EGFR * WK-CEGFR)
031000               + (CFD-EGFR-AGE * WK-CEGFR * WK-CAGE)
031100               + (CFD-EGFR2 * WK-CEGFR-SQUARED)
031200        END-IF
031300     END-IF
031400     .
031500 200-EXIT.
031600     EXIT.
031700
031800* 300-BASELINE-RISK - RULE S2.  U = 1 - S0 ** EXP(LP).
031900 300-BASELINE-RISK.
032000     MOVE WK-LINEAR-PREDICTOR TO MTHX-ARGUMENT
032100     CALL "MTHEXP" USING SC2-MATH-PARM
032200     MOVE MTHX-RESULT TO WK-EXP-LP
032300
032400     MOVE WK-S0 TO MTHX-ARGUMENT
032500     CALL "MTHLN" USING SC2-MATH-PARM
032600     MOVE MTHX-RESULT TO WK-LN-S0
032700
032800     COMPUTE MTHX-ARGUMENT = WK-EXP-LP * WK-LN-S0
032900     CALL "MTHEXP" USING SC2-MATH-PARM
033000     COMPUTE WK-UNCALIB-RISK = 1 - MTHX-RESULT
033100     .
033200 300-EXIT.
033300     EXIT.
033400
033500* 400-CALIBRATE-RISK - RULE S3/S4.
033600 400-CALIBRATE-RISK.
033700     COMPUTE WK-ONE-MINUS-U = 1 - WK-UNCALIB-RISK
033800     MOVE WK-ONE-MINUS-U TO MTHX-ARGUMENT
033900     CALL "MTHLN" USING SC2-MATH-PARM
034000     MOVE MTHX-RESULT TO WK-LN-ONE-MINUS-U
034100
034200     COMPUTE WK-NEG-LN-ONE-MINUS-U = -1 * WK-LN-ONE-MINUS-U
034300     MOVE WK-NEG-LN-ONE-MINUS-U TO MTHX-ARGUMENT
034400     CALL "MTHLN" USING SC2-MATH-PARM
034500     MOVE MTHX-RESULT TO WK-LN-OF-THAT
034600
034700     COMPUTE WK-INNER-ARG =
034800           WK-SCALE1 + (WK-SCALE2 * WK-LN-OF-THAT)
034900     MOVE WK-INNER-ARG TO MTHX-ARGUMENT
035000     CALL "MTHEXP" USING SC2-MATH-PARM
035100     MOVE MTHX-RESULT TO WK-EXP-INNER
035200
035300     COMPUTE WK-NEG-EXP-INNER = -1 * WK-EXP-INNER
035400     MOVE WK-NEG-EXP-INNER TO MTHX-ARGUMENT
035500     CALL "MTHEXP" USING SC2-MATH-PARM
035600     MOVE MTHX-RESULT TO WK-EXP-NEG-EXP-INNER
035700
035800     COMPUTE WK-CALIBRATED-PCT =
035900           (1 - WK-EXP-NEG-EXP-INNER) * 100
036000
036100     COMPUTE SC2-OUT-CALIBRATED-RISK-PCT ROUNDED =
036200           WK-CALIBRATED-PCT
036300     .
036400 400-EXIT.
036500     EXIT.
036600
036700* 500-RISK-CATEGORY - RULE S5, COMPARES THE UNROUNDED PERCENT.
036800 500-RISK-CATEGORY.
036900     IF SC2-IN-AGE < 50
037000        IF WK-CALIBRATED-PCT < 2.5
037100           MOVE "LOW TO MODERATE" TO SC2-OUT-RISK-CATEGORY
037200        ELSE
037300           IF WK-CALIBRATED-PCT < 7.5
037400              MOVE "HIGH" TO SC2-OUT-RISK-CATEGORY
037500           ELSE
037600              MOVE "VERY HIGH" TO SC2-OUT-RISK-CATEGORY
037700           END-IF
037800        END-IF
037900     ELSE
038000        IF WK-CALIBRATED-PCT < 5
038100           MOVE "LOW TO MODERATE" TO SC2-OUT-RISK-CATEGORY
038200        ELSE
038300           IF WK-CALIBRATED-PCT < 10
038400              MOVE "HIGH" TO SC2-OUT-RISK-CATEGORY
038500           ELSE
038600              MOVE "VERY HIGH" TO SC2-OUT-RISK-CATEGORY
038700           END-IF
038800        END-IF
038900     END-IF
039000     .
039100 500-EXIT.
039200     EXIT.
