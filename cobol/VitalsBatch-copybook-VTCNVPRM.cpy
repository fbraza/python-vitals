000100******************************************************************
000200* VTCNVPRM  -  CNVUNIT CALL PARAMETER BLOCK
000300*
000400* CARRIES THE FOUR BIOMARKERS THAT HAVE A SECOND SUPPORTED UNIT
000500* (GLUCOSE, CREATININE, ALBUMIN, CRP).  VITBATCH MOVES THE
000600* AS-SUPPLIED VALUE INTO THE "-IN-" SLOT FOR EACH MARKER BEFORE
000700* THE CALL; CNVUNIT FILLS IN BOTH UNIT-SPECIFIC OUTPUT SLOTS,
000800* NEVER OVERWRITING ONE THE PATIENT ALREADY SUPPLIED.
000900*
001000*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
001100******************************************************************
001200 01  CNVUNIT-PARM.
001300     05  CNV-GLU-IN-PRESENT          PIC X(01).
001400     05  CNV-GLU-IN-VALUE            PIC S9(7)V9(4).
001500     05  CNV-GLU-IN-UNIT             PIC X(16).
001600     05  CNV-GLU-MGDL-PRESENT        PIC X(01).
001700     05  CNV-GLU-MGDL-VALUE          PIC S9(7)V9(4).
001800     05  CNV-GLU-MMOL-PRESENT        PIC X(01).
001900     05  CNV-GLU-MMOL-VALUE          PIC S9(7)V9(4).
002000     05  CNV-CRE-IN-PRESENT          PIC X(01).
002100     05  CNV-CRE-IN-VALUE            PIC S9(7)V9(4).
002200     05  CNV-CRE-IN-UNIT             PIC X(16).
002300     05  CNV-CRE-MGDL-PRESENT        PIC X(01).
002400     05  CNV-CRE-MGDL-VALUE          PIC S9(7)V9(4).
002500     05  CNV-CRE-UMOL-PRESENT        PIC X(01).
002600     05  CNV-CRE-UMOL-VALUE          PIC S9(7)V9(4).
002700     05  CNV-ALB-IN-PRESENT          PIC X(01).
002800     05  CNV-ALB-IN-VALUE            PIC S9(7)V9(4).
002900     05  CNV-ALB-IN-UNIT             PIC X(16).
003000     05  CNV-ALB-GDL-PRESENT         PIC X(01).
003100     05  CNV-ALB-GDL-VALUE           PIC S9(7)V9(4).
003200     05  CNV-ALB-GL-PRESENT          PIC X(01).
003300     05  CNV-ALB-GL-VALUE            PIC S9(7)V9(4).
003400     05  CNV-CRP-IN-PRESENT          PIC X(01).
003500     05  CNV-CRP-IN-VALUE            PIC S9(7)V9(4).
003600     05  CNV-CRP-IN-UNIT             PIC X(16).
003700     05  CNV-CRP-MGDL-PRESENT        PIC X(01).
003800     05  CNV-CRP-MGDL-VALUE          PIC S9(7)V9(4).
003900     05  CNV-CRP-MGL-PRESENT         PIC X(01).
004000     05  CNV-CRP-MGL-VALUE           PIC S9(7)V9(4).
004100     05  CNV-RETURN-CD               PIC S9(4) COMP.
004200     05  FILLER                      PIC X(08).
