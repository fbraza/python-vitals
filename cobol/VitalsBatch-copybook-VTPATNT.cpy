000100******************************************************************
000200* VTPATNT   -  PATIENT BIOMARKER INPUT RECORD
000300*
000400* LAID OUT BY THE SAME HAND THAT CUT PATDALY/PATMSTR FOR THE
000500* IN-PATIENT BILLING SYSTEM.  ONE RECORD PER PATIENT, ARRIVAL
000600* ORDER, NO KEY.  EACH BIOMARKER IS A FIXED NAMED SLOT - PRESENT
000700* FLAG, VALUE, AND THE UNIT CODE THE VALUE WAS MEASURED IN.
000800*
000900*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
001000*     02/02/01  RDM  VITL0009  WIDENED MARKER-UNIT TO X(16) TO HOLD
001100*                               'ML/MIN/1.73M2'
001200******************************************************************
001300 01  PATIENT-IN-REC.
001400     05  PATIENT-ID                 PIC X(16).
001500     05  PATIENT-SEX                PIC X(01).
001600         88  SEX-MALE                VALUE "M".
001700         88  SEX-FEMALE              VALUE "F".
001800     05  PATIENT-AGE                PIC S9(3)V9(2).
001900     05  PATIENT-SMOKING             PIC X(01).
002000         88  CURRENT-SMOKER          VALUE "Y".
002100     05  PATIENT-DIABETES-FLAG       PIC X(01).
002200         88  DIABETES-KNOWN          VALUE "Y" "N".
002300         88  DIABETES-YES            VALUE "Y".
002400     05  PATIENT-AGE-AT-DIAB-DIAG    PIC S9(3)V9(2).
002500     05  ALB-PRESENT                 PIC X(01).
002600         88  ALB-MEASURED            VALUE "Y".
002700     05  ALB-VALUE                   PIC S9(7)V9(4).
002800     05  ALB-UNIT                    PIC X(16).
002900     05  CRE-PRESENT                 PIC X(01).
003000         88  CRE-MEASURED            VALUE "Y".
003100     05  CRE-VALUE                   PIC S9(7)V9(4).
003200     05  CRE-UNIT                    PIC X(16).
003300     05  GLU-PRESENT                 PIC X(01).
003400         88  GLU-MEASURED            VALUE "Y".
003500     05  GLU-VALUE                   PIC S9(7)V9(4).
003600     05  GLU-UNIT                    PIC X(16).
003700     05  CRP-PRESENT                 PIC X(01).
003800         88  CRP-MEASURED            VALUE "Y".
003900     05  CRP-VALUE                   PIC S9(7)V9(4).
004000     05  CRP-UNIT                    PIC X(16).
004100     05  LYM-PRESENT                 PIC X(01).
004200         88  LYM-MEASURED            VALUE "Y".
004300     05  LYM-VALUE                   PIC S9(7)V9(4).
004400     05  LYM-UNIT                    PIC X(16).
004500     05  MCV-PRESENT                 PIC X(01).
004600         88  MCV-MEASURED            VALUE "Y".
004700     05  MCV-VALUE                   PIC S9(7)V9(4).
004800     05  MCV-UNIT                    PIC X(16).
004900     05  RDW-PRESENT                 PIC X(01).
005000         88  RDW-MEASURED            VALUE "Y".
005100     05  RDW-VALUE                   PIC S9(7)V9(4).
005200     05  RDW-UNIT                    PIC X(16).
005300     05  ALP-PRESENT                 PIC X(01).
005400         88  ALP-MEASURED            VALUE "Y".
005500     05  ALP-VALUE                   PIC S9(7)V9(4).
005600     05  ALP-UNIT                    PIC X(16).
005700     05  WBC-PRESENT                 PIC X(01).
005800         88  WBC-MEASURED            VALUE "Y".
005900     05  WBC-VALUE                   PIC S9(7)V9(4).
006000     05  WBC-UNIT                    PIC X(16).
006100     05  SBP-PRESENT                 PIC X(01).
006200         88  SBP-MEASURED            VALUE "Y".
006300     05  SBP-VALUE                   PIC S9(7)V9(4).
006400     05  SBP-UNIT                    PIC X(16).
006500     05  TCH-PRESENT                 PIC X(01).
006600         88  TCH-MEASURED            VALUE "Y".
006700     05  TCH-VALUE                   PIC S9(7)V9(4).
006800     05  TCH-UNIT                    PIC X(16).
006900     05  HDL-PRESENT                 PIC X(01).
007000         88  HDL-MEASURED            VALUE "Y".
007100     05  HDL-VALUE                   PIC S9(7)V9(4).
007200     05  HDL-UNIT                    PIC X(16).
007300     05  A1C-PRESENT                 PIC X(01).
007400         88  A1C-MEASURED            VALUE "Y".
007500     05  A1C-VALUE                   PIC S9(7)V9(4).
007600     05  A1C-UNIT                    PIC X(16).
007700     05  EGF-PRESENT                 PIC X(01).
007800         88  EGF-MEASURED            VALUE "Y".
007900     05  EGF-VALUE                   PIC S9(7)V9(4).
008000     05  EGF-UNIT                    PIC X(16).
008100     05  BUN-PRESENT                 PIC X(01).
008200         88  BUN-MEASURED            VALUE "Y".
008300     05  BUN-VALUE                   PIC S9(7)V9(4).
008400     05  BUN-UNIT                    PIC X(16).
008500     05  URC-PRESENT                 PIC X(01).
008600         88  URC-MEASURED            VALUE "Y".
008700     05  URC-VALUE                   PIC S9(7)V9(4).
008800     05  URC-UNIT                    PIC X(16).
008900     05  FILLER                      PIC X(23).
