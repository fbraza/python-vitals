000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CNVUNIT - DERIVES THE MISSING UNIT VARIANT FOR THE FOUR
000400*           CONVERTIBLE MARKERS (GLUCOSE, CREATININE, ALBUMIN,
000500*           CRP).  NEVER OVERWRITES A VALUE THE PATIENT ALREADY
000600*           SUPPLIED IN BOTH UNITS.
000700******************************************************************
000800 PROGRAM-ID.  CNVUNIT.
000900 AUTHOR. R D MUNOZ.
001000 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
001100 DATE-WRITTEN. 03/14/88.
001200 DATE-COMPILED. 03/14/88.
001300 SECURITY. NON-CONFIDENTIAL.
001400
001500******************************************************************
001600*                     C H A N G E   L O G
001700*
001800* DATE      BY   REQUEST    DESCRIPTION
001900* --------  ---  ---------  ----------------------------------
002000* 03/14/88  RDM  VITL0001   INITIAL WRITE - FOUR FIXED-FACTOR
002100*                           CONVERSIONS, RULES U1-U4.
002200* 06/01/88  CJT  VITL0006   ROUNDING WAS TRUNCATING INSTEAD OF
002300*                           ROUNDING HALF-UP ON THE DERIVED
002400*                           CREATININE FIGURE - ADDED ROUNDED
002500*                           PHRASE TO ALL FOUR COMPUTES.
002600* 11/09/98  RDM  VITL0007   YEAR-2000 DATE REVIEW - THIS PROGRAM  VITL0007
002700*                           CARRIES NO DATE FIELDS OF ITS OWN,    VITL0007
002800*                           NOTHING TO WINDOW OR EXPAND.          VITL0007
002900* 02/02/01  RDM  VITL0009   ADDED DUMP-AREA REDEFINES FOR THE
003000*                           FACTOR TABLE.
003100* 02/14/01  CJT  VITL0011   ADDED PER-CALL CONVERTED-MARKER       VITL0011
003200*                           FLAGS AND THEIR DUMP VIEW; CALL
003300*                           COUNTER NOW COMP, NOT COMP-3.
003400* 03/16/01  RDM  VITL0012   CNV-DID-xxx FLAGS FROM VITL0011 WERE  VITL0012
003500*                           NEVER ACTUALLY SET - WIRED A MOVE "Y" VITL0012
003600*                           INTO EACH BRANCH THAT DERIVES A VALUE VITL0012
003700*                           SO THE DUMP VIEW MEANS SOMETHING.     VITL0012
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000* FIXED CONVERSION FACTORS - RULES U1 THROUGH U4.
005100 01  CNV-FACTOR-TABLE.
005200     05  CNV-GLUCOSE-FACTOR      PIC S9(3)V9(4) VALUE 18.0.
005300     05  CNV-CREATININE-FACTOR   PIC S9(3)V9(4) VALUE 88.4.
005400     05  CNV-ALBUMIN-FACTOR      PIC S9(3)V9(4) VALUE 10.0.
005500     05  CNV-CRP-FACTOR          PIC S9(3)V9(4) VALUE 10.0.
005600     05  FILLER                  PIC X(04).                       VITL0011
005700
005800* DUMP VIEW OF THE FACTOR TABLE - SAME HOUSEKEEPING HABIT AS THE
005900* REST OF THE SCORING SUITE, SO A BAD FACTOR SHOWS UP IN A DUMP.
006000 01  CNV-FACTOR-DUMP REDEFINES CNV-FACTOR-TABLE.
006100     05  FILLER                  PIC X(32).                       VITL0011
006200
006300 01  CNV-COUNTERS.
006400     05  CNV-CALLS-MADE          PIC S9(7) COMP VALUE ZERO.       VITL0011
006500     05  FILLER                  PIC X(24).
006600
006700 01  CNV-COUNTERS-DUMP REDEFINES CNV-COUNTERS.                    VITL0011
006800     05  FILLER                  PIC X(28).
006900
007000* FLAGS SHOWING WHICH OF THE FOUR MARKERS THIS CALL ACTUALLY
007100* CONVERTED - HELPS A POSTMORTEM READER SEE WHY A DOWNSTREAM
007200* CNV-xxx-VALUE CAME BACK UNCHANGED.
007300 01  CNV-CONVERTED-THIS-CALL.                                     VITL0011
007400     05  CNV-DID-GLUCOSE         PIC X(01) VALUE "N".             VITL0011
007500     05  CNV-DID-CREATININE      PIC X(01) VALUE "N".             VITL0011
007600     05  CNV-DID-ALBUMIN         PIC X(01) VALUE "N".             VITL0011
007700     05  CNV-DID-CRP             PIC X(01) VALUE "N".             VITL0011
007800     05  FILLER                  PIC X(24).
007900
008000 01  CNV-CONVERTED-DUMP REDEFINES CNV-CONVERTED-THIS-CALL.        VITL0011
008100     05  FILLER                  PIC X(28).
008200
008300 LINKAGE SECTION.
008400     COPY VTCNVPRM.
008500
008600 PROCEDURE DIVISION USING CNVUNIT-PARM.
008700
008800 000-HOUSEKEEPING.
008900     MOVE 0 TO CNV-RETURN-CD
009000     ADD 1 TO CNV-CALLS-MADE
009100     MOVE "N" TO CNV-DID-GLUCOSE                                  VITL0011
009200     MOVE "N" TO CNV-DID-CREATININE                               VITL0011
009300     MOVE "N" TO CNV-DID-ALBUMIN                                  VITL0011
009400     MOVE "N" TO CNV-DID-CRP                                      VITL0011
009500     PERFORM 100-CONVERT-GLUCOSE THRU 100-EXIT
009600     PERFORM 200-CONVERT-CREATININE THRU 200-EXIT
009700     PERFORM 300-CONVERT-ALBUMIN THRU 300-EXIT
009800     PERFORM 400-CONVERT-CRP THRU 400-EXIT
009900     GOBACK.
010000
010100* 100-CONVERT-GLUCOSE - RULE U1, MG/DL <-> MMOL/L.
010200 100-CONVERT-GLUCOSE.
010300     IF CNV-GLU-IN-PRESENT = "Y"
010400        IF CNV-GLU-IN-UNIT = "mg/dL"
010500           MOVE "Y" TO CNV-GLU-MGDL-PRESENT
010600           MOVE CNV-GLU-IN-VALUE TO CNV-GLU-MGDL-VALUE
010700           IF CNV-GLU-MMOL-PRESENT NOT = "Y"
010800              COMPUTE CNV-GLU-MMOL-VALUE ROUNDED =
010900                    CNV-GLU-IN-VALUE / CNV-GLUCOSE-FACTOR
011000              MOVE "Y" TO CNV-GLU-MMOL-PRESENT
011100              MOVE "Y" TO CNV-DID-GLUCOSE                         VITL0012
011200           END-IF
011300        ELSE
011400           IF CNV-GLU-IN-UNIT = "mmol/L"
011500              MOVE "Y" TO CNV-GLU-MMOL-PRESENT
011600              MOVE CNV-GLU-IN-VALUE TO CNV-GLU-MMOL-VALUE
011700              IF CNV-GLU-MGDL-PRESENT NOT = "Y"
011800                 COMPUTE CNV-GLU-MGDL-VALUE ROUNDED =
011900                       CNV-GLU-IN-VALUE * CNV-GLUCOSE-FACTOR
012000                 MOVE "Y" TO CNV-GLU-MGDL-PRESENT
012100                 MOVE "Y" TO CNV-DID-GLUCOSE                      VITL0012
012200              END-IF
012300           END-IF
012400        END-IF
012500     END-IF
012600     .
012700 100-EXIT.
012800     EXIT.
012900
013000* 200-CONVERT-CREATININE - RULE U2, MG/DL <-> UMOL/L.
013100 200-CONVERT-CREATININE.
013200     IF CNV-CRE-IN-PRESENT = "Y"
013300        IF CNV-CRE-IN-UNIT = "mg/dL"
013400           MOVE "Y" TO CNV-CRE-MGDL-PRESENT
013500           MOVE CNV-CRE-IN-VALUE TO CNV-CRE-MGDL-VALUE
013600           IF CNV-CRE-UMOL-PRESENT NOT = "Y"
013700              COMPUTE CNV-CRE-UMOL-VALUE ROUNDED =
013800                    CNV-CRE-IN-VALUE * CNV-CREATININE-FACTOR
013900              MOVE "Y" TO CNV-CRE-UMOL-PRESENT
014000              MOVE "Y" TO CNV-DID-CREATININE                      VITL0012
014100           END-IF
014200        ELSE
014300           IF CNV-CRE-IN-UNIT = "umol/L"
014400              MOVE "Y" TO CNV-CRE-UMOL-PRESENT
014500              MOVE CNV-CRE-IN-VALUE TO CNV-CRE-UMOL-VALUE
014600              IF CNV-CRE-MGDL-PRESENT NOT = "Y"
014700                 COMPUTE CNV-CRE-MGDL-VALUE ROUNDED =
014800                       CNV-CRE-IN-VALUE / CNV-CREATININE-FACTOR
014900                 MOVE "Y" TO CNV-CRE-MGDL-PRESENT
015000                 MOVE "Y" TO CNV-DID-CREATININE                   VITL0012
015100              END-IF
015200           END-IF
015300        END-IF
015400     END-IF
015500     .
015600 200-EXIT.
015700     EXIT.
015800
015900* 300-CONVERT-ALBUMIN - RULE U3, G/DL <-> G/L.
016000 300-CONVERT-ALBUMIN.
016100     IF CNV-ALB-IN-PRESENT = "Y"
016200        IF CNV-ALB-IN-UNIT = "g/dL"
016300           MOVE "Y" TO CNV-ALB-GDL-PRESENT
016400           MOVE CNV-ALB-IN-VALUE TO CNV-ALB-GDL-VALUE
016500           IF CNV-ALB-GL-PRESENT NOT = "Y"
016600              COMPUTE CNV-ALB-GL-VALUE ROUNDED =
016700                    CNV-ALB-IN-VALUE * CNV-ALBUMIN-FACTOR
016800              MOVE "Y" TO CNV-ALB-GL-PRESENT
016900              MOVE "Y" TO CNV-DID-ALBUMIN                         VITL0012
017000           END-IF
017100        ELSE
017200           IF CNV-ALB-IN-UNIT = "g/L"
017300              MOVE "Y" TO CNV-ALB-GL-PRESENT
017400              MOVE CNV-ALB-IN-VALUE TO CNV-ALB-GL-VALUE
017500              IF CNV-ALB-GDL-PRESENT NOT = "Y"
017600                 COMPUTE CNV-ALB-GDL-VALUE ROUNDED =
017700                       CNV-ALB-IN-VALUE / CNV-ALBUMIN-FACTOR
017800                 MOVE "Y" TO CNV-ALB-GDL-PRESENT
017900                 MOVE "Y" TO CNV-DID-ALBUMIN                      VITL0012
018000              END-IF
018100           END-IF
018200        END-IF
018300     END-IF
018400     .
018500 300-EXIT.
018600     EXIT.
018700
018800* 400-CONVERT-CRP - RULE U4, MG/DL <-> MG/L.
018900 400-CONVERT-CRP.
019000     IF CNV-CRP-IN-PRESENT = "Y"
019100        IF CNV-CRP-IN-UNIT = "mg/dL"
019200           MOVE "Y" TO CNV-CRP-MGDL-PRESENT
019300           MOVE CNV-CRP-IN-VALUE TO CNV-CRP-MGDL-VALUE
019400           IF CNV-CRP-MGL-PRESENT NOT = "Y"
019500              COMPUTE CNV-CRP-MGL-VALUE ROUNDED =
019600                    CNV-CRP-IN-VALUE * CNV-CRP-FACTOR
019700              MOVE "Y" TO CNV-CRP-MGL-PRESENT
019800              MOVE "Y" TO CNV-DID-CRP                             VITL0012
019900           END-IF
020000        ELSE
020100           IF CNV-CRP-IN-UNIT = "mg/L"
020200              MOVE "Y" TO CNV-CRP-MGL-PRESENT
020300              MOVE CNV-CRP-IN-VALUE TO CNV-CRP-MGL-VALUE
020400              IF CNV-CRP-MGDL-PRESENT NOT = "Y"
020500                 COMPUTE CNV-CRP-MGDL-VALUE ROUNDED =
020600                       CNV-CRP-IN-VALUE / CNV-CRP-FACTOR
020700                 MOVE "Y" TO CNV-CRP-MGDL-PRESENT
020800                 MOVE "Y" TO CNV-DID-CRP                          VITL0012
020900              END-IF
021000           END-IF
021100        END-IF
021200     END-IF
021300     .
021400 400-EXIT.
021500     EXIT.
