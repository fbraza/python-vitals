000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* KDMCALC - KLEMERA-DOUBAL METHOD BIOLOGICAL AGE.  WEIGHTED
000400*           REGRESSION OVER UP TO TWELVE MARKERS, SEX-SPECIFIC
000500*           PARAMETERS.  A MARKER MISSING FROM THE CALL SIMPLY
000600*           DROPS OUT OF BOTH SUMS - RULE K1.  CRP AND
000700*           CREATININE ARE LOGGED HERE, NOT BY THE CALLER.
000800******************************************************************
000900 PROGRAM-ID.  KDMCALC.
001000 AUTHOR. R D MUNOZ.
001100 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
001200 DATE-WRITTEN. 03/14/88.
001300 DATE-COMPILED. 03/14/88.
001400 SECURITY. NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*                     C H A N G E   L O G
001800*
001900* DATE      BY   REQUEST    DESCRIPTION
002000* --------  ---  ---------  ----------------------------------
002100* 03/14/88  RDM  VITL0001   INITIAL WRITE - TWELVE-ROW MARKER
002200*                           TABLE, MALE/FEMALE PARAMETER SETS.
002300* 04/19/88  RDM  VITL0003   REDUCED MARKER SET (PHENOAGE-
002400*                           OVERLAP ONLY) TEST ANCHOR CAME BACK
002500*                           WRONG - THE ABSENT-ROW SKIP WAS
002600*                           TESTING THE WRONG SWITCH VALUE.
002700* 11/12/98  RDM  VITL0007   YEAR-2000 DATE REVIEW - THE CHRONO-   VITL0007
002800*                           AGE FIELD COMES IN PRE-COMPUTED BY    VITL0007
002900*                           THE CALLER, NO WINDOWED YEAR HERE.    VITL0007
003000* 02/02/01  RDM  VITL0009   ADDED DUMP-AREA REDEFINES OF THE
003100*                           TWO COEFFICIENT TABLES.
003200* 02/14/01  CJT  VITL0011   CALL COUNTER CHANGED FROM COMP-3 TO
003300*                           COMP; ADDED ITS DUMP VIEW.
003400* 03/09/01  RDM  VITL0012   ALL TWELVE MARKER TABLES AND THE      VITL0012
003500*                           BIOLOGICAL-AGE WORK FIELDS CONVERTED  VITL0012
003600*                           FROM COMP-2 TO COMP-3 PER SYSTEMS     VITL0012
003700*                           STANDARDS REVIEW - NO BINARY FLOAT    VITL0012
003800*                           ANYWHERE ELSE IN THIS SHOP.           VITL0012
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100* RULE K3 - MALE PER-MARKER Q (MEAN), K (SLOPE), S (STD DEV).
005200* ROW ORDER: 1 ALBUMIN 2 ALK-PHOS 3 LOG-CRP 4 TOT-CHOL
005300* 5 LOG-CREATININE 6 HBA1C 7 SBP 8 BUN 9 URIC-ACID
005400* 10 LYMPHOCYTE 11 MCV 12 WBC - SAME ORDER IN BOTH SEX TABLES.
005500 01  KDM-MALE-COEF.
005600     05  KM1-ALB-Q  PIC S9(5)V9(9) COMP-3 VALUE 4.5770191.        VITL0012
005700     05  KM1-ALB-K  PIC S9(5)V9(9) COMP-3 VALUE -0.00725206.      VITL0012
005800     05  KM1-ALB-S  PIC S9(5)V9(9) COMP-3 VALUE 0.34322125.       VITL0012
005900     05  KM2-AKP-Q  PIC S9(5)V9(9) COMP-3 VALUE 76.037061.        VITL0012
006000     05  KM2-AKP-K  PIC S9(5)V9(9) COMP-3 VALUE 0.222890703.      VITL0012
006100     05  KM2-AKP-S  PIC S9(5)V9(9) COMP-3 VALUE 25.49204603.      VITL0012
006200     05  KM3-CRP-Q  PIC S9(5)V9(9) COMP-3 VALUE 0.1549751.        VITL0012
006300     05  KM3-CRP-K  PIC S9(5)V9(9) COMP-3 VALUE 0.002781679.      VITL0012
006400     05  KM3-CRP-S  PIC S9(5)V9(9) COMP-3 VALUE 0.21907599.       VITL0012
006500     05  KM4-TCH-Q  PIC S9(5)V9(9) COMP-3 VALUE 190.3257889.      VITL0012
006600     05  KM4-TCH-K  PIC S9(5)V9(9) COMP-3 VALUE 0.384942117.      VITL0012
006700     05  KM4-TCH-S  PIC S9(5)V9(9) COMP-3 VALUE 40.8512358.       VITL0012
006800     05  KM5-CRE-Q  PIC S9(5)V9(9) COMP-3 VALUE 0.5874157.        VITL0012
006900     05  KM5-CRE-K  PIC S9(5)V9(9) COMP-3 VALUE 0.001580101.      VITL0012
007000     05  KM5-CRE-S  PIC S9(5)V9(9) COMP-3 VALUE 0.09771588.       VITL0012
007100     05  KM6-A1C-Q  PIC S9(5)V9(9) COMP-3 VALUE 4.7315111.        VITL0012
007200     05  KM6-A1C-K  PIC S9(5)V9(9) COMP-3 VALUE 0.017329423.      VITL0012
007300     05  KM6-A1C-S  PIC S9(5)V9(9) COMP-3 VALUE 0.92103.          VITL0012
007400     05  KM7-SBP-Q  PIC S9(5)V9(9) COMP-3 VALUE 101.089652.       VITL0012
007500     05  KM7-SBP-K  PIC S9(5)V9(9) COMP-3 VALUE 0.557382604.      VITL0012
007600     05  KM7-SBP-S  PIC S9(5)V9(9) COMP-3 VALUE 15.87772546.      VITL0012
007700     05  KM8-BUN-Q  PIC S9(5)V9(9) COMP-3 VALUE 10.1076356.       VITL0012
007800     05  KM8-BUN-K  PIC S9(5)V9(9) COMP-3 VALUE 0.10113296.       VITL0012
007900     05  KM8-BUN-S  PIC S9(5)V9(9) COMP-3 VALUE 4.82743955.       VITL0012
008000     05  KM9-URC-Q  PIC S9(5)V9(9) COMP-3 VALUE 5.9429652.        VITL0012
008100     05  KM9-URC-K  PIC S9(5)V9(9) COMP-3 VALUE 0.002664833.      VITL0012
008200     05  KM9-URC-S  PIC S9(5)V9(9) COMP-3 VALUE 1.37239218.       VITL0012
008300     05  KM10-LYM-Q  PIC S9(5)V9(9) COMP-3 VALUE 37.550957.       VITL0012
008400     05  KM10-LYM-K  PIC S9(5)V9(9) COMP-3 VALUE -0.093601372.    VITL0012
008500     05  KM10-LYM-S  PIC S9(5)V9(9) COMP-3 VALUE 8.60390248.      VITL0012
008600     05  KM11-MCV-Q  PIC S9(5)V9(9) COMP-3 VALUE 87.7220636.      VITL0012
008700     05  KM11-MCV-K  PIC S9(5)V9(9) COMP-3 VALUE 0.047325418.     VITL0012
008800     05  KM11-MCV-S  PIC S9(5)V9(9) COMP-3 VALUE 5.22194207.      VITL0012
008900     05  KM12-WBC-Q  PIC S9(5)V9(9) COMP-3 VALUE 7.0596687.       VITL0012
009000     05  KM12-WBC-K  PIC S9(5)V9(9) COMP-3 VALUE 0.001751592.     VITL0012
009100     05  KM12-WBC-S  PIC S9(5)V9(9) COMP-3 VALUE 2.1120112.       VITL0012
009200     05  FILLER                  PIC X(04).                       VITL0011
009300
009400* RULE K3 - FEMALE PER-MARKER Q, K, S, SAME ROW ORDER AS ABOVE.
009500 01  KDM-FEMALE-COEF.
009600     05  KF1-ALB-Q  PIC S9(5)V9(9) COMP-3 VALUE 4.1570748.        VITL0012
009700     05  KF1-ALB-K  PIC S9(5)V9(9) COMP-3 VALUE -0.002187197.     VITL0012
009800     05  KF1-ALB-S  PIC S9(5)V9(9) COMP-3 VALUE 0.34273867.       VITL0012
009900     05  KF2-AKP-Q  PIC S9(5)V9(9) COMP-3 VALUE 54.9583759.       VITL0012
010000     05  KF2-AKP-K  PIC S9(5)V9(9) COMP-3 VALUE 0.629927313.      VITL0012
010100     05  KF2-AKP-S  PIC S9(5)V9(9) COMP-3 VALUE 27.88257433.      VITL0012
010200     05  KF3-CRP-Q  PIC S9(5)V9(9) COMP-3 VALUE 0.3032893.        VITL0012
010300     05  KF3-CRP-K  PIC S9(5)V9(9) COMP-3 VALUE 0.0011776.        VITL0012
010400     05  KF3-CRP-S  PIC S9(5)V9(9) COMP-3 VALUE 0.27996081.       VITL0012
010500     05  KF4-TCH-Q  PIC S9(5)V9(9) COMP-3 VALUE 146.3495243.      VITL0012
010600     05  KF4-TCH-K  PIC S9(5)V9(9) COMP-3 VALUE 1.314791516.      VITL0012
010700     05  KF4-TCH-S  PIC S9(5)V9(9) COMP-3 VALUE 41.22743392.      VITL0012
010800     05  KF5-CRE-Q  PIC S9(5)V9(9) COMP-3 VALUE 0.4669501.        VITL0012
010900     05  KF5-CRE-K  PIC S9(5)V9(9) COMP-3 VALUE 0.001734239.      VITL0012
011000     05  KF5-CRE-S  PIC S9(5)V9(9) COMP-3 VALUE 0.08818555.       VITL0012
011100     05  KF6-A1C-Q  PIC S9(5)V9(9) COMP-3 VALUE 4.4497929.        VITL0012
011200     05  KF6-A1C-K  PIC S9(5)V9(9) COMP-3 VALUE 0.022953617.      VITL0012
011300     05  KF6-A1C-S  PIC S9(5)V9(9) COMP-3 VALUE 1.01177362.       VITL0012
011400     05  KF7-SBP-Q  PIC S9(5)V9(9) COMP-3 VALUE 85.5113809.       VITL0012
011500     05  KF7-SBP-K  PIC S9(5)V9(9) COMP-3 VALUE 0.796155042.      VITL0012
011600     05  KF7-SBP-S  PIC S9(5)V9(9) COMP-3 VALUE 16.84589168.      VITL0012
011700     05  KF8-BUN-Q  PIC S9(5)V9(9) COMP-3 VALUE 6.1935696.        VITL0012
011800     05  KF8-BUN-K  PIC S9(5)V9(9) COMP-3 VALUE 0.14484357.       VITL0012
011900     05  KF8-BUN-S  PIC S9(5)V9(9) COMP-3 VALUE 4.23475788.       VITL0012
012000     05  KF9-URC-Q  PIC S9(5)V9(9) COMP-3 VALUE 3.5346439.        VITL0012
012100     05  KF9-URC-K  PIC S9(5)V9(9) COMP-3 VALUE 0.025099998.      VITL0012
012200     05  KF9-URC-S  PIC S9(5)V9(9) COMP-3 VALUE 1.2928063.        VITL0012
012300     05  KF10-LYM-Q  PIC S9(5)V9(9) COMP-3 VALUE 34.7335678.      VITL0012
012400     05  KF10-LYM-K  PIC S9(5)V9(9) COMP-3 VALUE -0.016095247.    VITL0012
012500     05  KF10-LYM-S  PIC S9(5)V9(9) COMP-3 VALUE 8.56682559.      VITL0012
012600     05  KF11-MCV-Q  PIC S9(5)V9(9) COMP-3 VALUE 86.2748177.      VITL0012
012700     05  KF11-MCV-K  PIC S9(5)V9(9) COMP-3 VALUE 0.051379381.     VITL0012
012800     05  KF11-MCV-S  PIC S9(5)V9(9) COMP-3 VALUE 5.78871799.      VITL0012
012900     05  KF12-WBC-Q  PIC S9(5)V9(9) COMP-3 VALUE 7.5436795.       VITL0012
013000     05  KF12-WBC-K  PIC S9(5)V9(9) COMP-3 VALUE -0.007737116.    VITL0012
013100     05  KF12-WBC-S  PIC S9(5)V9(9) COMP-3 VALUE 2.13408561.      VITL0012
013200     05  FILLER                  PIC X(04).                       VITL0011
013300
013400* DUMP VIEWS OF THE TWO COEFFICIENT TABLES.
013500 01  KDM-MALE-COEF-DUMP REDEFINES KDM-MALE-COEF.
013600     05  FILLER                  PIC X(292).                      VITL0011
013700 01  KDM-FEMALE-COEF-DUMP REDEFINES KDM-FEMALE-COEF.
013800     05  FILLER                  PIC X(292).                      VITL0011
013900
014000* ACTIVE PARAMETER TABLE - LOADED FROM WHICHEVER SEX TABLE
014100* APPLIES, SO THE ACCUMULATE LOOP BELOW NEEDS ONLY ONE TABLE.
014200 01  KDM-ACTIVE-PARM-TABLE.
014300     05  AP-ROW OCCURS 12 TIMES.
014400         10  AP-Q  PIC S9(5)V9(9) COMP-3.                         VITL0012
014500         10  AP-K  PIC S9(5)V9(9) COMP-3.                         VITL0012
014600         10  AP-S  PIC S9(5)V9(9) COMP-3.                         VITL0012
014700     05  FILLER                  PIC X(04).                       VITL0011
014800
014900* PATIENT MARKER TABLE - BUILT FROM THE NAMED LINKAGE FIELDS.
015000 01  KDM-PATIENT-TABLE.
015100     05  PT-ROW OCCURS 12 TIMES.
015200         10  PT-PRESENT          PIC X(01).
015300         10  PT-VALUE  PIC S9(5)V9(9) COMP-3.                     VITL0012
015400     05  FILLER                  PIC X(04).                       VITL0011
015500
015600 01  KDM-SEX-CONSTANTS.
015700     05  WK-S-BA-SQUARED  PIC S9(5)V9(9) COMP-3.                  VITL0012
015800     05  WK-S-BA-SQ-MALE  PIC S9(5)V9(9) COMP-3 VALUE 2079.825.   VITL0012
015900     05  WK-S-BA-SQ-FEMALE  PIC S9(5)V9(9) COMP-3 VALUE 1459.997. VITL0012
016000     05  FILLER                  PIC X(04).                       VITL0011
016100
016200 01  KDM-SUM-AREA.
016300     05  WK-NUMERATOR-SUM PIC S9(5)V9(9) COMP-3 VALUE ZERO.       VITL0012
016400     05  WK-DENOMINATOR-SUM PIC S9(5)V9(9) COMP-3 VALUE ZERO.     VITL0012
016500     05  WK-K-SQUARED     PIC S9(5)V9(9) COMP-3.                  VITL0012
016600     05  WK-S-SQUARED     PIC S9(5)V9(9) COMP-3.                  VITL0012
016700     05  WK-BIOLOGICAL-AGE PIC S9(5)V9(9) COMP-3.                 VITL0012
016800     05  ROW-SUB                 PIC S9(4) COMP.
016900     05  FILLER                  PIC X(04).                       VITL0011
017000
017100 01  KDM-MATH-PARM.
017200     05  MTHX-ARGUMENT    PIC S9(5)V9(9) COMP-3.                  VITL0012
017300     05  MTHX-RESULT      PIC S9(5)V9(9) COMP-3.                  VITL0012
017400     05  FILLER                  PIC X(04).                       VITL0011
017500
017600 01  KDM-COUNTERS.
017700     05  KDM-CALLS-MADE          PIC S9(7) COMP VALUE ZERO.
017800     05  FILLER                  PIC X(24).
017900
018000* DUMP VIEW OF THE CALL COUNTER - SAME HOUSEKEEPING HABIT AS
018100* THE COEFFICIENT-TABLE REDEFINES ABOVE.
018200 01  KDM-COUNTERS-DUMP REDEFINES KDM-COUNTERS.
018300     05  FILLER                  PIC X(28).
018400
018500 LINKAGE SECTION.
018600     COPY VTKDMPRM.
018700
018800 PROCEDURE DIVISION USING KDMCALC-PARM.
018900
019000 000-HOUSEKEEPING.
019100     MOVE 0 TO KDM-RETURN-CD
019200     ADD 1 TO KDM-CALLS-MADE
019300     MOVE ZERO TO WK-NUMERATOR-SUM
019400     MOVE ZERO TO WK-DENOMINATOR-SUM
019500     IF KDM-SEX-MALE
019600        MOVE WK-S-BA-SQ-MALE TO WK-S-BA-SQUARED
019700        PERFORM 100-LOAD-MALE-PARMS THRU 100-EXIT
019800     ELSE
019900        MOVE WK-S-BA-SQ-FEMALE TO WK-S-BA-SQUARED
020000        PERFORM 150-LOAD-FEMALE-PARMS THRU 150-EXIT
020100     END-IF
020200     PERFORM 200-BUILD-PATIENT-TABLE THRU 200-EXIT
020300     PERFORM 300-ACCUMULATE-SUMS THRU 300-EXIT
020400        VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 12
020500     PERFORM 400-FINAL-AGE THRU 400-EXIT
020600     GOBACK.
020700
020800* 100-LOAD-MALE-PARMS - COPIES THE MALE Q/K/S TABLE INTO THE
020900* ACTIVE TABLE, ROW ORDER FIXED AS NOTED IN THE COEF TABLE.
021000 100-LOAD-MALE-PARMS.
021100     MOVE KM1-ALB-Q TO AP-Q(1)    MOVE KM1-ALB-K TO AP-K(1)
021200     MOVE KM1-ALB-S TO AP-S(1)
021300     MOVE KM2-AKP-Q TO AP-Q(2)    MOVE KM2-AKP-K TO AP-K(2)
021400     MOVE KM2-AKP-S TO AP-S(2)
021500     MOVE KM3-CRP-Q TO AP-Q(3)    MOVE KM3-CRP-K TO AP-K(3)
021600     MOVE KM3-CRP-S TO AP-S(3)
021700     MOVE KM4-TCH-Q TO AP-Q(4)    MOVE KM4-TCH-K TO AP-K(4)
021800     MOVE KM4-TCH-S TO AP-S(4)
021900     MOVE KM5-CRE-Q TO AP-Q(5)    MOVE KM5-CRE-K TO AP-K(5)
022000     MOVE KM5-CRE-S TO AP-S(5)
022100     MOVE KM6-A1C-Q TO AP-Q(6)    MOVE KM6-A1C-K TO AP-K(6)
022200     MOVE KM6-A1C-S TO AP-S(6)
022300     MOVE KM7-SBP-Q TO AP-Q(7)    MOVE KM7-SBP-K TO AP-K(7)
022400     MOVE KM7-SBP-S TO AP-S(7)
022500     MOVE KM8-BUN-Q TO AP-Q(8)    MOVE KM8-BUN-K TO AP-K(8)
022600     MOVE KM8-BUN-S TO AP-S(8)
022700     MOVE KM9-URC-Q TO AP-Q(9)    MOVE KM9-URC-K TO AP-K(9)
022800     MOVE KM9-URC-S TO AP-S(9)
022900     MOVE KM10-LYM-Q TO AP-Q(10)  MOVE KM10-LYM-K TO AP-K(10)
023000     MOVE KM10-LYM-S TO AP-S(10)
023100     MOVE KM11-MCV-Q TO AP-Q(11)  MOVE KM11-MCV-K TO AP-K(11)
023200     MOVE KM11-MCV-S TO AP-S(11)
023300     MOVE KM12-WBC-Q TO AP-Q(12)  MOVE KM12-WBC-K TO AP-K(12)
023400     MOVE KM12-WBC-S TO AP-S(12)
023500     .
023600 100-EXIT.
023700     EXIT.
023800
023900* 150-LOAD-FEMALE-PARMS - SAME IDEA, FEMALE TABLE.
024000 150-LOAD-FEMALE-PARMS.
024100     MOVE KF1-ALB-Q TO AP-Q(1)    MOVE KF1-ALB-K TO AP-K(1)
024200     MOVE KF1-ALB-S TO AP-S(1)
024300     MOVE KF2-AKP-Q TO AP-Q(2)    MOVE KF2-AKP-K TO AP-K(2)
024400     MOVE KF2-AKP-S TO AP-S(2)
024500     MOVE KF3-CRP-Q TO AP-Q(3)    MOVE KF3-CRP-K TO AP-K(3)
024600     MOVE KF3-CRP-S TO AP-S(3)
024700     MOVE KF4-TCH-Q TO AP-Q(4)    MOVE KF4-TCH-K TO AP-K(4)
024800     MOVE KF4-TCH-S TO AP-S(4)
024900     MOVE KF5-CRE-Q TO AP-Q(5)    MOVE KF5-CRE-K TO AP-K(5)
025000     MOVE KF5-CRE-S TO AP-S(5)
025100     MOVE KF6-A1C-Q TO AP-Q(6)    MOVE KF6-A1C-K TO AP-K(6)
025200     MOVE KF6-A1C-S TO AP-S(6)
025300     MOVE KF7-SBP-Q TO AP-Q(7)    MOVE KF7-SBP-K TO AP-K(7)
025400     MOVE KF7-SBP-S TO AP-S(7)
025500     MOVE KF8-BUN-Q TO AP-Q(8)    MOVE KF8-BUN-K TO AP-K(8)
025600     MOVE KF8-BUN-S TO AP-S(8)
025700     MOVE KF9-URC-Q TO AP-Q(9)    MOVE KF9-URC-K TO AP-K(9)
025800     MOVE KF9-URC-S TO AP-S(9)
025900     MOVE KF10-LYM-Q TO AP-Q(10)  MOVE KF10-LYM-K TO AP-K(10)
026000     MOVE KF10-LYM-S TO AP-S(10)
026100     MOVE KF11-MCV-Q TO AP-Q(11)  MOVE KF11-MCV-K TO AP-K(11)
026200     MOVE KF11-MCV-S TO AP-S(11)
026300     MOVE KF12-WBC-Q TO AP-Q(12)  MOVE KF12-WBC-K TO AP-K(12)
026400     MOVE KF12-WBC-S TO AP-S(12)
026500     .
026600 150-EXIT.
026700     EXIT.
026800
026900* 200-BUILD-PATIENT-TABLE - RULE K, CRP AND CREATININE ARE
027000* LOGGED HERE (NATURAL LOG), THE OTHER TEN MARKERS PASS THROUGH.
027100 200-BUILD-PATIENT-TABLE.
027200     MOVE KDM-ALBUMIN-PRESENT TO PT-PRESENT(1)
027300     MOVE KDM-IN-ALBUMIN-GDL TO PT-VALUE(1)
027400
027500     MOVE KDM-ALKPHOS-PRESENT TO PT-PRESENT(2)
027600     MOVE KDM-IN-ALK-PHOS TO PT-VALUE(2)
027700
027800     MOVE KDM-CRP-PRESENT TO PT-PRESENT(3)
027900     IF KDM-CRP-PRESENT = "Y"
028000        MOVE KDM-IN-CRP-MGDL TO MTHX-ARGUMENT
028100        CALL "MTHLN" USING KDM-MATH-PARM
028200        MOVE MTHX-RESULT TO PT-VALUE(3)
028300     END-IF
028400
028500     MOVE KDM-TOTCHOL-PRESENT TO PT-PRESENT(4)
028600     MOVE KDM-IN-TOT-CHOL-MGDL TO PT-VALUE(4)
028700
028800     MOVE KDM-CREAT-PRESENT TO PT-PRESENT(5)
028900     IF KDM-CREAT-PRESENT = "Y"
029000        MOVE KDM-IN-CREATININE-MGDL TO MTHX-ARGUMENT
029100        CALL "MTHLN" USING KDM-MATH-PARM
029200        MOVE MTHX-RESULT TO PT-VALUE(5)
029300     END-IF
029400
029500     MOVE KDM-HBA1C-PRESENT TO PT-PRESENT(6)
029600     MOVE KDM-IN-HBA1C-PCT TO PT-VALUE(6)
029700
029800     MOVE KDM-SBP-PRESENT TO PT-PRESENT(7)
029900     MOVE KDM-IN-SBP TO PT-VALUE(7)
030000
030100     MOVE KDM-BUN-PRESENT TO PT-PRESENT(8)
030200     MOVE KDM-IN-BUN TO PT-VALUE(8)
030300
030400     MOVE KDM-URICACID-PRESENT TO PT-PRESENT(9)
030500     MOVE KDM-IN-URIC-ACID TO PT-VALUE(9)
030600
030700     MOVE KDM-LYMPH-PRESENT TO PT-PRESENT(10)
030800     MOVE KDM-IN-LYMPHOCYTE-PCT TO PT-VALUE(10)
030900
031000     MOVE KDM-MCV-PRESENT TO PT-PRESENT(11)
031100     MOVE KDM-IN-MEAN-CELL-VOL TO PT-VALUE(11)
031200
031300     MOVE KDM-WBC-PRESENT TO PT-PRESENT(12)
031400     MOVE KDM-IN-WBC TO PT-VALUE(12)
031500     .
031600 200-EXIT.
031700     EXIT.
031800
031900* 300-ACCUMULATE-SUMS - RULE K1, ABSENT ROWS SKIPPED ENTIRELY.
032000 300-ACCUMULATE-SUMS.
032100     IF PT-PRESENT(ROW-SUB) = "Y"
032200        COMPUTE WK-S-SQUARED = AP-S(ROW-SUB) * AP-S(ROW-SUB)
032300        COMPUTE WK-K-SQUARED = AP-K(ROW-SUB) * AP-K(ROW-SUB)
032400        COMPUTE WK-NUMERATOR-SUM =
032500              WK-NUMERATOR-SUM
032600              + ( (PT-VALUE(ROW-SUB) - AP-Q(ROW-SUB))
032700                * AP-K(ROW-SUB) / WK-S-SQUARED )
032800        COMPUTE WK-DENOMINATOR-SUM =
032900              WK-DENOMINATOR-SUM + (WK-K-SQUARED / WK-S-SQUARED)
033000     END-IF
033100     .
033200 300-EXIT.
033300     EXIT.
033400
033500* 400-FINAL-AGE - RULE K1/K2.
033600 400-FINAL-AGE.
033700     COMPUTE WK-BIOLOGICAL-AGE =
033800           ( WK-NUMERATOR-SUM
033900           + (KDM-IN-CHRONO-AGE / WK-S-BA-SQUARED) )
034000         / ( WK-DENOMINATOR-SUM + (1 / WK-S-BA-SQUARED) )
034100
034200     COMPUTE KDM-OUT-BIOLOGICAL-AGE ROUNDED = WK-BIOLOGICAL-AGE
034300     COMPUTE KDM-OUT-AGE-ACCELERATION ROUNDED =
034400           WK-BIOLOGICAL-AGE - KDM-IN-CHRONO-AGE
034500     .
034600 400-EXIT.
034700     EXIT.
