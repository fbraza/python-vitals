000100******************************************************************
000200* VTKDMPRM  -  KDMCALC CALL PARAMETER BLOCK
000300*
000400* TWELVE NAMED MARKER SLOTS, EACH WITH ITS OWN PRESENT FLAG -
000500* ABSENT MARKERS ARE SIMPLY LEFT OUT OF THE KDM WEIGHTED SUMS
000600* (RULE K1).  KDM-IN-CRP-MGDL AND KDM-IN-CREATININE-MGDL ARE
000700* PLAIN VALUES - KDMCALC TAKES THE NATURAL LOG OF EACH ITSELF.
000800*
000900*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
001000******************************************************************
001100 01  KDMCALC-PARM.
001200     05  KDM-IN-SEX                  PIC X(01).
001300         88  KDM-SEX-MALE             VALUE "M".
001400         88  KDM-SEX-FEMALE           VALUE "F".
001500     05  KDM-IN-CHRONO-AGE           PIC S9(3)V9(2).
001600     05  KDM-ALBUMIN-PRESENT         PIC X(01).
001700     05  KDM-IN-ALBUMIN-GDL          PIC S9(7)V9(4).
001800     05  KDM-ALKPHOS-PRESENT         PIC X(01).
001900     05  KDM-IN-ALK-PHOS             PIC S9(7)V9(4).
002000     05  KDM-CRP-PRESENT             PIC X(01).
002100     05  KDM-IN-CRP-MGDL             PIC S9(7)V9(4).
002200     05  KDM-TOTCHOL-PRESENT         PIC X(01).
002300     05  KDM-IN-TOT-CHOL-MGDL        PIC S9(7)V9(4).
002400     05  KDM-CREAT-PRESENT           PIC X(01).
002500     05  KDM-IN-CREATININE-MGDL      PIC S9(7)V9(4).
002600     05  KDM-HBA1C-PRESENT           PIC X(01).
002700     05  KDM-IN-HBA1C-PCT            PIC S9(7)V9(4).
002800     05  KDM-SBP-PRESENT             PIC X(01).
002900     05  KDM-IN-SBP                  PIC S9(7)V9(4).
003000     05  KDM-BUN-PRESENT             PIC X(01).
003100     05  KDM-IN-BUN                  PIC S9(7)V9(4).
003200     05  KDM-URICACID-PRESENT        PIC X(01).
003300     05  KDM-IN-URIC-ACID            PIC S9(7)V9(4).
003400     05  KDM-LYMPH-PRESENT           PIC X(01).
003500     05  KDM-IN-LYMPHOCYTE-PCT       PIC S9(7)V9(4).
003600     05  KDM-MCV-PRESENT             PIC X(01).
003700     05  KDM-IN-MEAN-CELL-VOL        PIC S9(7)V9(4).
003800     05  KDM-WBC-PRESENT             PIC X(01).
003900     05  KDM-IN-WBC                  PIC S9(7)V9(4).
004000     05  KDM-OUT-BIOLOGICAL-AGE      PIC S9(3)V9(2).
004100     05  KDM-OUT-AGE-ACCELERATION    PIC S9(3)V9(2).
004200     05  KDM-RETURN-CD               PIC S9(4) COMP.
004300     05  FILLER                      PIC X(08).
