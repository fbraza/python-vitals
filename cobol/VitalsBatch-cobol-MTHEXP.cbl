000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* MTHEXP - NATURAL EXPONENTIAL E**X, CALLED FROM PHENOAGE AND
000400*          KDMCALC WHEREVER THE GOMPERTZ MORTALITY FORMULA NEEDS
000500*          AN EXP() THAT THE COMPILER HAS NO INTRINSIC FOR.
000600******************************************************************
000700 PROGRAM-ID.  MTHEXP.
000800 AUTHOR. R D MUNOZ.
000900 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
001000 DATE-WRITTEN. 03/14/88.
001100 DATE-COMPILED. 03/14/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300
001400******************************************************************
001500*                     C H A N G E   L O G
001600*
001700* DATE      BY   REQUEST    DESCRIPTION
001800* --------  ---  ---------  ----------------------------------
001900* 03/14/88  RDM  VITL0001   INITIAL WRITE - RANGE REDUCTION PLUS
002000*                           12-TERM MACLAURIN SERIES FOR E**R.
002100* 05/02/88  RDM  VITL0004   WIDENED SERIES TO 16 TERMS AFTER
002200*                           PHENOAGE TEST ANCHOR (AGE 80) CAME
002300*                           BACK 0.02 LOW AT THE OLD TERM COUNT.
002400* 11/09/98  RDM  VITL0007   YEAR-2000 DATE REVIEW - NO DATE       VITL0007
002500*                           FIELDS IN THIS PROGRAM, NOTHING TO    VITL0007
002600*                           CHANGE.                               VITL0007
002700* 02/02/01  RDM  VITL0009   ADDED DUMP-AREA REDEFINES OF THE
002800*                           WORKING FIELDS FOR POSTMORTEM READS.
002900* 02/14/01  CJT  VITL0011   ADDED CALL COUNTER AND A DUMP VIEW OF
003000*                           THE PASSED PARAMETER BLOCK.
003100* 03/09/01  RDM  VITL0012   RANGE-REDUCTION AND SERIES WORK       VITL0012
003200*                           FIELDS CONVERTED FROM COMP-2 TO       VITL0012
003300*                           COMP-3 PER SYSTEMS STANDARDS REVIEW - VITL0012
003400*                           NO BINARY FLOAT ANYWHERE ELSE IN      VITL0012
003500*                           THIS SHOP.                            VITL0012
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800* WORK AREA FOR RANGE REDUCTION - X = N*LN2 + R, E**X = E**R*2**N
004900 01  MTHEXP-WORK-AREA.
005000     05  WK-ARGUMENT      PIC S9(5)V9(9) COMP-3.                  VITL0012
005100     05  WK-LN2         PIC S9(5)V9(9) COMP-3 VALUE 0.693147181.  VITL0012
005200     05  WK-N-INT         PIC S9(5)V9(9) COMP-3.                  VITL0012
005300     05  WK-N-WHOLE              PIC S9(4) COMP.
005400     05  WK-N-ABS                PIC S9(4) COMP.
005500     05  WK-REMAINDER     PIC S9(5)V9(9) COMP-3.                  VITL0012
005600     05  WK-TERM          PIC S9(5)V9(9) COMP-3.                  VITL0012
005700     05  WK-SUM           PIC S9(5)V9(9) COMP-3.                  VITL0012
005800     05  WK-TERM-SUB             PIC S9(4) COMP.
005900     05  WK-TWO-POWER     PIC S9(5)V9(9) COMP-3.                  VITL0012
006000     05  WK-RESULT        PIC S9(5)V9(9) COMP-3.                  VITL0012
006100     05  FILLER                  PIC X(04).                       VITL0011
006200
006300* REDEFINE OF THE ARGUMENT AND RESULT FOR AN ABEND-TIME DUMP -
006400* A HABIT CARRIED OVER FROM THE OLD BILLING SYSTEM WORK AREAS.
006500 01  MTHEXP-DUMP-AREA REDEFINES MTHEXP-WORK-AREA.
006600     05  WKD-ARGUMENT-X          PIC X(08).
006700     05  WKD-LN2-X               PIC X(08).
006800     05  WKD-N-INT-X             PIC X(08).
006900     05  WKD-N-WHOLE-X           PIC X(02).
007000     05  FILLER                  PIC X(48).                       VITL0011
007100
007200* COUNT OF CALLS THIS RUN, AND A DUMP VIEW OF THE SAME - SAME
007300* HOUSEKEEPING HABIT AS THE WORK-AREA REDEFINES ABOVE.
007400 01  MTHEXP-CALL-COUNTERS.
007500     05  MTHEXP-CALLS-MADE        PIC S9(7) COMP VALUE ZERO.
007600     05  FILLER                  PIC X(24).
007700
007800 01  MTHEXP-CALL-COUNTERS-DUMP REDEFINES MTHEXP-CALL-COUNTERS.
007900     05  FILLER                  PIC X(28).
008000
008100 LINKAGE SECTION.
008200 01  MTHEXP-PARM.
008300     05  MTHEXP-ARGUMENT  PIC S9(5)V9(9) COMP-3.                  VITL0012
008400     05  MTHEXP-RESULT    PIC S9(5)V9(9) COMP-3.                  VITL0012
008500     05  FILLER                  PIC X(04).                       VITL0011
008600
008700* DUMP VIEW OF THE PASSED PARAMETER BLOCK FOR A POSTMORTEM READ.
008800 01  MTHEXP-PARM-DUMP REDEFINES MTHEXP-PARM.
008900     05  FILLER                  PIC X(20).                       VITL0011
009000
009100 PROCEDURE DIVISION USING MTHEXP-PARM.
009200
009300 000-HOUSEKEEPING.
009400     ADD 1 TO MTHEXP-CALLS-MADE
009500     MOVE MTHEXP-ARGUMENT TO WK-ARGUMENT
009600     PERFORM 100-REDUCE-RANGE THRU 100-EXIT
009700     PERFORM 200-SERIES-FOR-ER THRU 200-EXIT
009800     PERFORM 300-RESCALE-BY-POWER THRU 300-EXIT
009900     MOVE WK-RESULT TO MTHEXP-RESULT
010000     GOBACK.
010100
010200* 100-REDUCE-RANGE SPLITS X INTO A WHOLE MULTIPLE OF LN2 (N) AND
010300* A SMALL REMAINDER R SO THE SERIES BELOW CONVERGES FAST.
010400 100-REDUCE-RANGE.
010500     COMPUTE WK-N-INT = WK-ARGUMENT / WK-LN2
010600     MOVE WK-N-INT TO WK-N-WHOLE
010700     IF WK-ARGUMENT < 0
010800        AND WK-N-INT NOT = WK-N-WHOLE
010900        SUBTRACT 1 FROM WK-N-WHOLE
011000     END-IF
011100     COMPUTE WK-REMAINDER =
011200           WK-ARGUMENT - (WK-N-WHOLE * WK-LN2)
011300     .
011400 100-EXIT.
011500     EXIT.
011600
011700* 200-SERIES-FOR-ER - MACLAURIN SERIES FOR E**R, R SMALL.
011800 200-SERIES-FOR-ER.
011900     MOVE 1 TO WK-TERM
012000     MOVE 1 TO WK-SUM
012100     PERFORM 250-ADD-ONE-TERM THRU 250-EXIT
012200        VARYING WK-TERM-SUB FROM 1 BY 1
012300        UNTIL WK-TERM-SUB > 16
012400     .
012500 200-EXIT.
012600     EXIT.
012700
012800 250-ADD-ONE-TERM.
012900     COMPUTE WK-TERM = WK-TERM * WK-REMAINDER / WK-TERM-SUB
013000     ADD WK-TERM TO WK-SUM
013100     .
013200 250-EXIT.
013300     EXIT.
013400
013500* 300-RESCALE-BY-POWER MULTIPLIES E**R BY 2**N, N BUILT UP BY
013600* REPEATED DOUBLING/HALVING RATHER THAN AN INTRINSIC FUNCTION.
013700 300-RESCALE-BY-POWER.
013800     MOVE 1 TO WK-TWO-POWER
013900     MOVE WK-N-WHOLE TO WK-N-ABS
014000     IF WK-N-ABS < 0
014100        MULTIPLY WK-N-ABS BY -1 GIVING WK-N-ABS
014200     END-IF
014300     IF WK-N-ABS NOT = 0
014400        PERFORM 350-APPLY-ONE-POWER THRU 350-EXIT
014500           WK-N-ABS TIMES
014600     END-IF
014700     COMPUTE WK-RESULT = WK-SUM * WK-TWO-POWER
014800     .
014900 300-EXIT.
015000     EXIT.
015100
015200 350-APPLY-ONE-POWER.
015300     IF WK-N-WHOLE > 0
015400        MULTIPLY 2 BY WK-TWO-POWER
015500     ELSE
015600        DIVIDE WK-TWO-POWER BY 2 GIVING WK-TWO-POWER
015700     END-IF
015800     .
015900 350-EXIT.
016000     EXIT.
