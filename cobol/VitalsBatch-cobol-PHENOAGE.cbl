000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PHENOAGE - LEVINE 2018 PHENOTYPIC AGE.  TEN-MARKER WEIGHTED
000400*            LINEAR SCORE RUN THROUGH A GOMPERTZ MORTALITY
000500*            TRANSFORM TO PRODUCE A BIOLOGICAL-AGE ESTIMATE.
000600*            CALLER HAS ALREADY CONFIRMED ALL TEN MARKERS AND
000700*            CRP > 0 (RULE V1/V4) - THIS PROGRAM DOES NOT EDIT.
000800******************************************************************
000900 PROGRAM-ID.  PHENOAGE.
001000 AUTHOR. R D MUNOZ.
001100 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
001200 DATE-WRITTEN. 03/14/88.
001300 DATE-COMPILED. 03/14/88.
001400 SECURITY. NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*                     C H A N G E   L O G
001800*
001900* DATE      BY   REQUEST    DESCRIPTION
002000* --------  ---  ---------  ----------------------------------
002100* 03/14/88  RDM  VITL0001   INITIAL WRITE - LINEAR SCORE (P1)
002200*                           AND GOMPERTZ TRANSFORM (P2-P4).
002300* 03/22/88  RDM  VITL0002   COEFFICIENT TABLE WAS KEYED TO THE
002400*                           WRONG MARKER ORDER - ALK PHOS AND
002500*                           WBC COEFFICIENTS WERE SWAPPED.
002600* 05/02/88  CJT  VITL0004   TEST ANCHOR AT AGE 80 CAME BACK
002700*                           74.76 VS EXPECTED 74.78 - TRACED TO
002800*                           MTHEXP SERIES TRUNCATION, NOT THIS
002900*                           PROGRAM; NO CHANGE NEEDED HERE.
003000* 11/12/98  RDM  VITL0007   YEAR-2000 DATE REVIEW - CHRONO-AGE    VITL0007
003100*                           COMES IN PRE-COMPUTED BY THE CALLER,  VITL0007
003200*                           NO WINDOWED YEAR FIELD HERE.          VITL0007
003300* 02/02/01  RDM  VITL0009   ADDED DUMP-AREA REDEFINES OF THE
003400*                           COEFFICIENT TABLE AND XB WORK AREA.
003500* 02/14/01  CJT  VITL0011   CALL COUNTER CHANGED FROM COMP-3 TO
003600*                           COMP; ADDED ITS DUMP VIEW.
003700* 03/09/01  RDM  VITL0012   COEFFICIENT TABLE AND ALL XB/MORTALITYVITL0012
003800*                           WORK FIELDS CONVERTED FROM COMP-2 TO  VITL0012
003900*                           COMP-3 PER SYSTEMS STANDARDS REVIEW - VITL0012
004000*                           THIS SHOP DOES NOT CARRY BINARY       VITL0012
004100*                           FLOATING POINT ANYWHERE ELSE.         VITL0012
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400* RULE P1 - LINEAR-MODEL COEFFICIENTS, LEVINE 2018.
005500 01  PHN-COEF-TABLE.
005600     05  PHN-COEF-INTERCEPT  PIC S9(5)V9(9) COMP-3 VALUE -19.9067.VITL0012
005700     05  PHN-COEF-ALBUMIN  PIC S9(5)V9(9) COMP-3 VALUE -0.0336.   VITL0012
005800     05  PHN-COEF-CREATININE  PIC S9(5)V9(9) COMP-3 VALUE 0.0095. VITL0012
005900     05  PHN-COEF-GLUCOSE  PIC S9(5)V9(9) COMP-3 VALUE 0.1953.    VITL0012
006000     05  PHN-COEF-LN-CRP  PIC S9(5)V9(9) COMP-3 VALUE 0.0954.     VITL0012
006100     05  PHN-COEF-LYMPHOCYTE  PIC S9(5)V9(9) COMP-3 VALUE -0.0120.VITL0012
006200     05  PHN-COEF-MCV  PIC S9(5)V9(9) COMP-3 VALUE 0.0268.        VITL0012
006300     05  PHN-COEF-RDW  PIC S9(5)V9(9) COMP-3 VALUE 0.3306.        VITL0012
006400     05  PHN-COEF-ALK-PHOS  PIC S9(5)V9(9) COMP-3 VALUE 0.00188.  VITL0012
006500     05  PHN-COEF-WBC  PIC S9(5)V9(9) COMP-3 VALUE 0.0554.        VITL0012
006600     05  PHN-COEF-AGE  PIC S9(5)V9(9) COMP-3 VALUE 0.0804.        VITL0012
006700     05  FILLER                  PIC X(04).                       VITL0011
006800
006900* DUMP VIEW OF THE COEFFICIENT TABLE.
007000 01  PHN-COEF-DUMP REDEFINES PHN-COEF-TABLE.
007100     05  FILLER                  PIC X(92).                       VITL0011
007200
007300* RULE P2 - GOMPERTZ MORTALITY PARAMETERS.
007400 01  PHN-GOMPERTZ-TABLE.
007500     05  PHN-LAMBDA  PIC S9(5)V9(9) COMP-3 VALUE 0.0192.          VITL0012
007600     05  PHN-C1  PIC S9(5)V9(9) COMP-3 VALUE 141.50225.           VITL0012
007700     05  PHN-C2  PIC S9(5)V9(9) COMP-3 VALUE -0.00553.            VITL0012
007800     05  PHN-C3  PIC S9(5)V9(9) COMP-3 VALUE 0.090165.            VITL0012
007900     05  FILLER                  PIC X(04).                       VITL0011
008000
008100* DUMP VIEW OF THE GOMPERTZ TABLE.
008200 01  PHN-GOMPERTZ-DUMP REDEFINES PHN-GOMPERTZ-TABLE.
008300     05  FILLER                  PIC X(36).                       VITL0011
008400
008500 01  PHN-WORK-AREA.
008600     05  WK-LN-CRP        PIC S9(5)V9(9) COMP-3.                  VITL0012
008700     05  WK-XB            PIC S9(5)V9(9) COMP-3.                  VITL0012
008800     05  WK-EXP-XB        PIC S9(5)V9(9) COMP-3.                  VITL0012
008900     05  WK-EXP-120-LAMBDA PIC S9(5)V9(9) COMP-3.                 VITL0012
009000     05  WK-MORTALITY-M   PIC S9(5)V9(9) COMP-3.                  VITL0012
009100     05  WK-ONE-MINUS-M   PIC S9(5)V9(9) COMP-3.                  VITL0012
009200     05  WK-LN-ONE-MINUS-M PIC S9(5)V9(9) COMP-3.                 VITL0012
009300     05  WK-C2-LN-TERM    PIC S9(5)V9(9) COMP-3.                  VITL0012
009400     05  WK-LN-C2-TERM    PIC S9(5)V9(9) COMP-3.                  VITL0012
009500     05  WK-PREDICTED-AGE PIC S9(5)V9(9) COMP-3.                  VITL0012
009600     05  FILLER                  PIC X(04).                       VITL0011
009700
009800 01  PHN-MATH-PARM.
009900     05  MTHX-ARGUMENT    PIC S9(5)V9(9) COMP-3.                  VITL0012
010000     05  MTHX-RESULT      PIC S9(5)V9(9) COMP-3.                  VITL0012
010100     05  FILLER                  PIC X(04).                       VITL0011
010200
010300 01  PHN-COUNTERS.
010400     05  PHN-CALLS-MADE          PIC S9(7) COMP VALUE ZERO.
010500     05  FILLER                  PIC X(24).
010600
010700* DUMP VIEW OF THE CALL COUNTER - SAME HOUSEKEEPING HABIT AS
010800* THE COEFFICIENT-TABLE REDEFINES ABOVE.
010900 01  PHN-COUNTERS-DUMP REDEFINES PHN-COUNTERS.
011000     05  FILLER                  PIC X(28).
011100
011200 LINKAGE SECTION.
011300     COPY VTPHNPRM.
011400
011500 PROCEDURE DIVISION USING PHENOAGE-PARM.
011600
011700 000-HOUSEKEEPING.
011800     MOVE 0 TO PHN-RETURN-CD
011900     ADD 1 TO PHN-CALLS-MADE
012000     PERFORM 100-LINEAR-SCORE THRU 100-EXIT
012100     PERFORM 200-MORTALITY-SCORE THRU 200-EXIT
012200     PERFORM 300-PREDICTED-AGE THRU 300-EXIT
012300     GOBACK.
012400
012500* 100-LINEAR-SCORE - RULE P1.  CRP ENTERS AS LN(CRP).
012600 100-LINEAR-SCORE.
012700     MOVE PHN-IN-CRP-MGDL TO MTHX-ARGUMENT
012800     CALL "MTHLN" USING PHN-MATH-PARM
012900     MOVE MTHX-RESULT TO WK-LN-CRP
013000
013100     COMPUTE WK-XB =
013200           PHN-COEF-INTERCEPT
013300         + (PHN-COEF-ALBUMIN * PHN-IN-ALBUMIN-GL)
013400         + (PHN-COEF-CREATININE * PHN-IN-CREATININE-UMOL)
013500         + (PHN-COEF-GLUCOSE * PHN-IN-GLUCOSE-MMOL)
013600         + (PHN-COEF-LN-CRP * WK-LN-CRP)
013700         + (PHN-COEF-LYMPHOCYTE * PHN-IN-LYMPHOCYTE-PCT)
013800         + (PHN-COEF-MCV * PHN-IN-MEAN-CELL-VOL)
013900         + (PHN-COEF-RDW * PHN-IN-RDW)
014000         + (PHN-COEF-ALK-PHOS * PHN-IN-ALK-PHOS)
014100         + (PHN-COEF-WBC * PHN-IN-WBC)
014200         + (PHN-COEF-AGE * PHN-IN-CHRONO-AGE)
014300     .
014400 100-EXIT.
014500     EXIT.
014600
014700* 200-MORTALITY-SCORE - RULE P2.
014800* M = 1 - EXP( -EXP(XB) * (EXP(120*LAMBDA) - 1) / LAMBDA ).
014900 200-MORTALITY-SCORE.
015000     MOVE WK-XB TO MTHX-ARGUMENT
015100     CALL "MTHEXP" USING PHN-MATH-PARM
015200     MOVE MTHX-RESULT TO WK-EXP-XB
015300
015400     COMPUTE MTHX-ARGUMENT = 120 * PHN-LAMBDA
015500     CALL "MTHEXP" USING PHN-MATH-PARM
015600     MOVE MTHX-RESULT TO WK-EXP-120-LAMBDA
015700
015800     COMPUTE MTHX-ARGUMENT =
015900           -1 * WK-EXP-XB * (WK-EXP-120-LAMBDA - 1) / PHN-LAMBDA
016000     CALL "MTHEXP" USING PHN-MATH-PARM
016100     COMPUTE WK-MORTALITY-M = 1 - MTHX-RESULT
016200     .
016300 200-EXIT.
016400     EXIT.
016500
016600* 300-PREDICTED-AGE - RULE P3/P4.
016700* PREDICTED = C1 + LN( C2 * LN(1 - M) ) / C3.
016800 300-PREDICTED-AGE.
016900     COMPUTE WK-ONE-MINUS-M = 1 - WK-MORTALITY-M
017000     MOVE WK-ONE-MINUS-M TO MTHX-ARGUMENT
017100     CALL "MTHLN" USING PHN-MATH-PARM
017200     MOVE MTHX-RESULT TO WK-LN-ONE-MINUS-M
017300
017400     COMPUTE WK-C2-LN-TERM = PHN-C2 * WK-LN-ONE-MINUS-M
017500     MOVE WK-C2-LN-TERM TO MTHX-ARGUMENT
017600     CALL "MTHLN" USING PHN-MATH-PARM
017700     MOVE MTHX-RESULT TO WK-LN-C2-TERM
017800
017900     COMPUTE WK-PREDICTED-AGE =
018000           PHN-C1 + (WK-LN-C2-TERM / PHN-C3)
018100
018200     COMPUTE PHN-OUT-PREDICTED-AGE ROUNDED =
018300           WK-PREDICTED-AGE
018400     COMPUTE PHN-OUT-ACCELERATED-AGING ROUNDED =
018500           WK-PREDICTED-AGE - PHN-IN-CHRONO-AGE
018600     .
018700 300-EXIT.
018800     EXIT.
