000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* MTHLN   - NATURAL LOGARITHM LN(X), X GREATER THAN ZERO, CALLED
000400*           FROM PHENOAGE (LN OF CRP) AND KDMCALC (LN OF CRP AND
000500*           OF CREATININE) AND FROM SCR2CALC (LN OF EGFR).
000600******************************************************************
000700 PROGRAM-ID.  MTHLN.
000800 AUTHOR. R D MUNOZ.
000900 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
001000 DATE-WRITTEN. 03/14/88.
001100 DATE-COMPILED. 03/14/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300
001400******************************************************************
001500*                     C H A N G E   L O G
001600*
001700* DATE      BY   REQUEST    DESCRIPTION
001800* --------  ---  ---------  ----------------------------------
001900* 03/14/88  RDM  VITL0001   INITIAL WRITE - BINARY RANGE
002000*                           REDUCTION PLUS ATANH-STYLE SERIES.
002100* 05/02/88  RDM  VITL0004   WIDENED SERIES TO 14 ODD TERMS,
002200*                           SAME ROUND AS THE MTHEXP FIX.
002300* 11/09/98  RDM  VITL0007   YEAR-2000 DATE REVIEW - NO DATE       VITL0007
002400*                           FIELDS IN THIS PROGRAM, NOTHING TO    VITL0007
002500*                           CHANGE.                               VITL0007
002600* 02/02/01  RDM  VITL0009   ADDED DUMP-AREA REDEFINES OF THE
002700*                           WORKING FIELDS FOR POSTMORTEM READS.
002800* 02/14/01  CJT  VITL0011   ADDED CALL COUNTER AND A DUMP VIEW OF
002900*                           THE PASSED PARAMETER BLOCK.
003000* 03/09/01  RDM  VITL0012   RANGE-REDUCTION AND SERIES WORK       VITL0012
003100*                           FIELDS CONVERTED FROM COMP-2 TO       VITL0012
003200*                           COMP-3 PER SYSTEMS STANDARDS REVIEW - VITL0012
003300*                           NO BINARY FLOAT ANYWHERE ELSE IN      VITL0012
003400*                           THIS SHOP.                            VITL0012
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700* WORK AREA FOR RANGE REDUCTION - X = M * 2**E, 1 <= M < 2.
004800 01  MTHLN-WORK-AREA.
004900     05  WK-ARGUMENT      PIC S9(5)V9(9) COMP-3.                  VITL0012
005000     05  WK-LN2         PIC S9(5)V9(9) COMP-3 VALUE 0.693147181.  VITL0012
005100     05  WK-MANTISSA      PIC S9(5)V9(9) COMP-3.                  VITL0012
005200     05  WK-EXPONENT             PIC S9(4) COMP.
005300     05  WK-U-RATIO       PIC S9(5)V9(9) COMP-3.                  VITL0012
005400     05  WK-U-SQUARED     PIC S9(5)V9(9) COMP-3.                  VITL0012
005500     05  WK-U-POWER       PIC S9(5)V9(9) COMP-3.                  VITL0012
005600     05  WK-TERM          PIC S9(5)V9(9) COMP-3.                  VITL0012
005700     05  WK-SUM           PIC S9(5)V9(9) COMP-3.                  VITL0012
005800     05  WK-ODD-SUB              PIC S9(4) COMP.
005900     05  WK-RESULT        PIC S9(5)V9(9) COMP-3.                  VITL0012
006000     05  FILLER                  PIC X(04).                       VITL0011
006100
006200* REDEFINE OF THE WORK FIELDS FOR AN ABEND-TIME DUMP - SAME
006300* HOUSEKEEPING HABIT AS THE OLD BILLING SYSTEM WORK AREAS.
006400 01  MTHLN-DUMP-AREA REDEFINES MTHLN-WORK-AREA.
006500     05  WKD-ARGUMENT-X          PIC X(08).
006600     05  WKD-LN2-X               PIC X(08).
006700     05  WKD-MANTISSA-X          PIC X(08).
006800     05  WKD-EXPONENT-X          PIC X(02).
006900     05  FILLER                  PIC X(54).                       VITL0011
007000
007100* COUNT OF CALLS THIS RUN, AND A DUMP VIEW OF THE SAME - SAME
007200* HOUSEKEEPING HABIT AS THE WORK-AREA REDEFINES ABOVE.
007300 01  MTHLN-CALL-COUNTERS.
007400     05  MTHLN-CALLS-MADE        PIC S9(7) COMP VALUE ZERO.
007500     05  FILLER                  PIC X(24).
007600
007700 01  MTHLN-CALL-COUNTERS-DUMP REDEFINES MTHLN-CALL-COUNTERS.
007800     05  FILLER                  PIC X(28).
007900
008000 LINKAGE SECTION.
008100 01  MTHLN-PARM.
008200     05  MTHLN-ARGUMENT   PIC S9(5)V9(9) COMP-3.                  VITL0012
008300     05  MTHLN-RESULT     PIC S9(5)V9(9) COMP-3.                  VITL0012
008400     05  FILLER                  PIC X(04).                       VITL0011
008500
008600* DUMP VIEW OF THE PASSED PARAMETER BLOCK FOR A POSTMORTEM READ.
008700 01  MTHLN-PARM-DUMP REDEFINES MTHLN-PARM.
008800     05  FILLER                  PIC X(20).                       VITL0011
008900
009000 PROCEDURE DIVISION USING MTHLN-PARM.
009100
009200 000-HOUSEKEEPING.
009300     ADD 1 TO MTHLN-CALLS-MADE
009400     MOVE MTHLN-ARGUMENT TO WK-ARGUMENT
009500     PERFORM 100-REDUCE-RANGE THRU 100-EXIT
009600     PERFORM 200-SERIES-FOR-LN-M THRU 200-EXIT
009700     COMPUTE WK-RESULT = (WK-EXPONENT * WK-LN2) + WK-SUM
009800     MOVE WK-RESULT TO MTHLN-RESULT
009900     GOBACK.
010000
010100* 100-REDUCE-RANGE HALVES OR DOUBLES THE ARGUMENT UNTIL IT LIES
010200* IN (1,2) - THE HALVING/DOUBLING COUNT BECOMES THE EXPONENT.
010300 100-REDUCE-RANGE.
010400     MOVE WK-ARGUMENT TO WK-MANTISSA
010500     MOVE 0 TO WK-EXPONENT
010600     PERFORM 110-HALVE-IF-TOO-BIG THRU 110-EXIT
010700        UNTIL WK-MANTISSA < 2.0
010800     PERFORM 120-DOUBLE-IF-TOO-SMALL THRU 120-EXIT
010900        UNTIL WK-MANTISSA NOT < 1.0
011000     .
011100 100-EXIT.
011200     EXIT.
011300
011400 110-HALVE-IF-TOO-BIG.
011500     DIVIDE WK-MANTISSA BY 2 GIVING WK-MANTISSA
011600     ADD 1 TO WK-EXPONENT
011700     .
011800 110-EXIT.
011900     EXIT.
012000
012100 120-DOUBLE-IF-TOO-SMALL.
012200     MULTIPLY WK-MANTISSA BY 2 GIVING WK-MANTISSA
012300     SUBTRACT 1 FROM WK-EXPONENT
012400     .
012500 120-EXIT.
012600     EXIT.
012700
012800* 200-SERIES-FOR-LN-M - LN(M) = 2*(U + U**3/3 + U**5/5 + ...),
012900* U = (M-1)/(M+1), CONVERGES QUICKLY SINCE M IS NOW IN (1,2).
013000 200-SERIES-FOR-LN-M.
013100     COMPUTE WK-U-RATIO =
013200           (WK-MANTISSA - 1) / (WK-MANTISSA + 1)
013300     COMPUTE WK-U-SQUARED = WK-U-RATIO * WK-U-RATIO
013400     MOVE WK-U-RATIO TO WK-U-POWER
013500     MOVE WK-U-RATIO TO WK-SUM
013600     PERFORM 250-ADD-ONE-ODD-TERM THRU 250-EXIT
013700        VARYING WK-ODD-SUB FROM 3 BY 2
013800        UNTIL WK-ODD-SUB > 27
013900     MULTIPLY WK-SUM BY 2 GIVING WK-SUM
014000     .
014100 200-EXIT.
014200     EXIT.
014300
014400 250-ADD-ONE-ODD-TERM.
014500     MULTIPLY WK-U-POWER BY WK-U-SQUARED GIVING WK-U-POWER
014600     DIVIDE WK-U-POWER BY WK-ODD-SUB GIVING WK-TERM
014700     ADD WK-TERM TO WK-SUM
014800     .
014900 250-EXIT.
015000     EXIT.
