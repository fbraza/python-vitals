000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITBATCH.
000300 AUTHOR. R D MUNOZ.
000400 INSTALLATION. ACTUARIAL SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE DAILY VITALS SCORING RUN.  IT
001300*          READS ONE BIOMARKER RECORD PER PATIENT FROM THE LAB
001400*          FEED AND, FOR EACH PATIENT, NORMALIZES UNITS THEN
001500*          TRIES UP TO FOUR HEALTH SCORES - PHENOAGE, SCORE2,
001600*          SCORE2-DIABETES AND KDM - WRITING ONE RESULT LINE
001700*          PER ALGORITHM THAT RAN AND ONE ERROR LINE PER
001800*          ALGORITHM IT COULD NOT RUN FOR THAT PATIENT.
001900*
002000*          A BAD OR MISSING MARKER NEVER STOPS THE RUN - ONLY
002100*          AN EMPTY INPUT FILE OR A FILE-OPEN FAILURE DOES.
002200*
002300******************************************************************
002400
002500         INPUT FILE               -  LAB FEED, PATIENT-IN
002600
002700         OUTPUT FILE - PHENOAGE    -  PHENOAGE-OUT
002800
002900         OUTPUT FILE - SCORE2      -  SCORE2-OUT (BOTH VARIANTS)
003000
003100         OUTPUT FILE - KDM         -  KDM-OUT
003200
003300         OUTPUT FILE - EXCEPTIONS  -  ERROR-OUT
003400
003500         DUMP FILE                -  SYSOUT
003600
003700******************************************************************
003800*                     C H A N G E   L O G
003900*
004000* DATE      BY   REQUEST    DESCRIPTION
004100* --------  ---  ---------  ----------------------------------
004200* 03/14/88  RDM  VITL0001   INITIAL WRITE - PHENOAGE AND SCORE2
004300*                           ONLY, NO DIABETES VARIANT YET.
004400* 04/05/88  RDM  VITL0003   ADDED SCORE2-DIABETES DISPATCH AND
004500*                           THE AGE-70 "NOT IMPLEMENTED" ERROR.
004600* 04/19/88  RDM  VITL0003   ADDED KDM DISPATCH, TWELVE MARKERS.
004700* 06/01/88  CJT  VITL0006   CNVUNIT CALL WAS BEING SKIPPED FOR
004800*                           PATIENTS WITH NO GLUCOSE AT ALL -
004900*                           MOVED THE CALL AHEAD OF ALL FOUR
005000*                           ELIGIBILITY CHECKS, UNCONDITIONAL.
005100* 11/16/98  CJT  VITL0007   YEAR-2000 DATE REVIEW - WS-DATE IS    VITL0007
005200*                           PIC 9(6) YYMMDD, USED ONLY FOR THE    VITL0007
005300*                           SUMMARY REPORT HEADING, NOT STORED    VITL0007
005400*                           OR COMPARED ACROSS RUNS.  NO CHANGE   VITL0007
005500*                           REQUIRED; LOGGED FOR THE Y2K AUDIT.   VITL0007
005600* 02/02/01  RDM  VITL0009   WIDENED MARKER-UNIT TO X(16), ADDED
005700*                           DUMP-AREA REDEFINES OF THE RUN
005800*                           TOTALS FOR POSTMORTEM READS.
005900* 02/02/01  RDM  VITL0009   RUN SUMMARY REPORT ADDED PER
006000*                           OPERATIONS REQUEST - FOUR LINES,
006100*                           NO CONTROL BREAKS NEEDED.
006200* 02/14/01  CJT  VITL0011   ADDED FILLER PADS TO FILE-STATUS-     VITL0011
006300*                           CODES, RUN-TOTAL-COUNTERS AND FLAGS-  VITL0011
006400*                           AND-SWITCHES, ROOM FOR EACH GROUP TO  VITL0011
006500*                           GROW WITHOUT MOVING ITS DUMP VIEW.    VITL0011
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800       ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT PATIENT-IN
008200       ASSIGN TO UT-S-PATIENT-IN
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS PATIENT-IN-STATUS.
008600
008700     SELECT PHENOAGE-OUT
008800       ASSIGN TO UT-S-PHENOAGE-OUT
008900       ORGANIZATION IS LINE SEQUENTIAL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS PHENOAGE-OUT-STATUS.
009200
009300     SELECT SCORE2-OUT
009400       ASSIGN TO UT-S-SCORE2-OUT
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS SCORE2-OUT-STATUS.
009800
009900     SELECT KDM-OUT
010000       ASSIGN TO UT-S-KDM-OUT
010100       ORGANIZATION IS LINE SEQUENTIAL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS KDM-OUT-STATUS.
010400
010500     SELECT ERROR-OUT
010600       ASSIGN TO UT-S-ERROR-OUT
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS ERROR-OUT-STATUS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(130).
011800
011900****** ONE RECORD PER PATIENT, ARRIVAL ORDER, NO KEY - SEE
012000****** VTPATNT FOR THE NAMED-SLOT MARKER LAYOUT.
012100 FD  PATIENT-IN
012200     LABEL RECORDS ARE STANDARD
012300     DATA RECORD IS PATIENT-IN-REC.
012400     COPY VTPATNT.
012500
012600 FD  PHENOAGE-OUT
012700     LABEL RECORDS ARE STANDARD
012800     DATA RECORD IS PHENOAGE-OUT-REC.
012900     COPY VTPHNOUT.
013000
013100 FD  SCORE2-OUT
013200     LABEL RECORDS ARE STANDARD
013300     DATA RECORD IS SCORE2-OUT-REC.
013400     COPY VTSC2OUT.
013500
013600 FD  KDM-OUT
013700     LABEL RECORDS ARE STANDARD
013800     DATA RECORD IS KDM-OUT-REC.
013900     COPY VTKDMOUT.
014000
014100 FD  ERROR-OUT
014200     LABEL RECORDS ARE STANDARD
014300     DATA RECORD IS ERROR-OUT-REC.
014400     COPY VTERROUT.
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  PATIENT-IN-STATUS        PIC X(2).
015000     05  PHENOAGE-OUT-STATUS      PIC X(2).
015100     05  SCORE2-OUT-STATUS        PIC X(2).
015200     05  KDM-OUT-STATUS           PIC X(2).
015300     05  ERROR-OUT-STATUS         PIC X(2).
015400     05  FILLER                   PIC X(04).                      VITL0011
015500
015600* DUMP VIEW OF THE FILE-STATUS CODES.
015700 01  FILE-STATUS-DUMP REDEFINES FILE-STATUS-CODES.
015800     05  FILLER                   PIC X(14).                      VITL0011
015900
016000* FATAL-CONDITION DUMP LINE - EMPTY FILE OR OPEN FAILURE ONLY.
016100     COPY VTABEND.
016200
016300 77  WS-DATE                      PIC 9(6).
016400 77  PARA-NAME                    PIC X(20) VALUE SPACES.
016500
016600* RUN-TOTAL COUNTERS - RULE (ORCHESTRATION STEP 5), PRINTED BY
016700* 999-PRINT-SUMMARY WITH NO CONTROL BREAKS WITHIN THE RUN.
016800 01  RUN-TOTAL-COUNTERS.
016900     05  PATIENTS-READ            PIC S9(7) COMP.
017000     05  PHENOAGE-RESULTS         PIC S9(7) COMP.
017100     05  PHENOAGE-ERRORS          PIC S9(7) COMP.
017200     05  SCORE2-RESULTS           PIC S9(7) COMP.
017300     05  SCORE2-ERRORS            PIC S9(7) COMP.
017400     05  SCORE2-DIAB-RESULTS      PIC S9(7) COMP.
017500     05  KDM-RESULTS              PIC S9(7) COMP.
017600     05  KDM-ERRORS               PIC S9(7) COMP.
017700     05  FILLER                   PIC X(04).                      VITL0011
017800
017900* DUMP VIEW OF THE RUN TOTALS - SAME HOUSEKEEPING HABIT CARRIED
018000* THROUGH EVERY PROGRAM IN THIS SUITE.
018100 01  RUN-TOTALS-DUMP REDEFINES RUN-TOTAL-COUNTERS.
018200     05  FILLER                   PIC X(36).                      VITL0011
018300
018400 01  FLAGS-AND-SWITCHES.
018500     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
018600         88  NO-MORE-DATA          VALUE "N".
018700     05  PHN-ELIGIBLE-SW          PIC X(01).
018800         88  PHN-ELIGIBLE          VALUE "Y".
018900     05  SC2-BASE-ELIGIBLE-SW     PIC X(01).
019000         88  SC2-BASE-ELIGIBLE     VALUE "Y".
019100     05  SC2-DIAB-ELIGIBLE-SW     PIC X(01).
019200         88  SC2-DIAB-ELIGIBLE     VALUE "Y".
019300     05  KDM-ELIGIBLE-SW          PIC X(01).
019400         88  KDM-ELIGIBLE           VALUE "Y".
019500     05  FILLER                   PIC X(04).                      VITL0011
019600
019700* DUMP VIEW OF THE SWITCHES.
019800 01  FLAGS-DUMP REDEFINES FLAGS-AND-SWITCHES.
019900     05  FILLER                   PIC X(09).                      VITL0011
020000
020100* UNIT-CONVERSION WORKING FIELDS, RULES U1-U4 - CARRIED FROM
020200* 200-CONVERT-UNITS FORWARD INTO EVERY ALGORITHM THAT USES
020300* GLUCOSE, CREATININE, ALBUMIN OR CRP.
020400     COPY VTCNVPRM.
020500     COPY VTPHNPRM.
020600     COPY VTSC2PRM.
020700     COPY VTKDMPRM.
020800
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 100-MAINLINE THRU 100-EXIT
021200             UNTIL NO-MORE-DATA.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     MOVE +0 TO RETURN-CODE.
021500     GOBACK.
021600
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     DISPLAY "******** BEGIN JOB VITBATCH ********".
022000     ACCEPT WS-DATE FROM DATE.
022100     INITIALIZE RUN-TOTAL-COUNTERS.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
022400     IF NO-MORE-DATA
022500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022600         GO TO 1000-ABEND-RTN
022700     END-IF
022800     .
022900 000-EXIT.
023000     EXIT.
023100
023200 100-MAINLINE.
023300     MOVE "100-MAINLINE" TO PARA-NAME.
023400     ADD 1 TO PATIENTS-READ
023500     PERFORM 200-CONVERT-UNITS THRU 200-EXIT
023600     PERFORM 300-TRY-PHENOAGE THRU 300-EXIT
023700     PERFORM 400-TRY-SCORE2-FAMILY THRU 400-EXIT
023800     PERFORM 500-TRY-KDM THRU 500-EXIT
023900     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT
024000     .
024100 100-EXIT.
024200     EXIT.
024300
024400* 200-CONVERT-UNITS - UNCONDITIONAL CALL, RULES U1-U4.  CNVUNIT
024500* FILLS IN WHICHEVER UNIT VARIANT WAS NOT SUPPLIED AND LEAVES
024600* ANY VARIANT THE PATIENT ALREADY GAVE US UNTOUCHED.
024700 200-CONVERT-UNITS.
024800     MOVE "200-CONVERT-UNITS" TO PARA-NAME.
024900     INITIALIZE CNVUNIT-PARM
025000
025100     MOVE GLU-PRESENT TO CNV-GLU-IN-PRESENT
025200     MOVE GLU-VALUE   TO CNV-GLU-IN-VALUE
025300     MOVE GLU-UNIT    TO CNV-GLU-IN-UNIT
025400
025500     MOVE CRE-PRESENT TO CNV-CRE-IN-PRESENT
025600     MOVE CRE-VALUE   TO CNV-CRE-IN-VALUE
025700     MOVE CRE-UNIT    TO CNV-CRE-IN-UNIT
025800
025900     MOVE ALB-PRESENT TO CNV-ALB-IN-PRESENT
026000     MOVE ALB-VALUE   TO CNV-ALB-IN-VALUE
026100     MOVE ALB-UNIT    TO CNV-ALB-IN-UNIT
026200
026300     MOVE CRP-PRESENT TO CNV-CRP-IN-PRESENT
026400     MOVE CRP-VALUE   TO CNV-CRP-IN-VALUE
026500     MOVE CRP-UNIT    TO CNV-CRP-IN-UNIT
026600
026700     CALL "CNVUNIT" USING CNVUNIT-PARM
026800     .
026900 200-EXIT.
027000     EXIT.
027100
027200* 300-TRY-PHENOAGE - ORCHESTRATION STEP 2, RULE V1.
027300 300-TRY-PHENOAGE.
027400     MOVE "300-TRY-PHENOAGE" TO PARA-NAME.
027500     PERFORM 310-CHECK-PHENOAGE-ELIGIBLE THRU 310-EXIT
027600     IF PHN-ELIGIBLE
027700        PERFORM 320-CALL-PHENOAGE THRU 320-EXIT
027800        PERFORM 700-WRITE-PHENOAGE-OUT THRU 700-EXIT
027900        ADD 1 TO PHENOAGE-RESULTS
028000     ELSE
028100        MOVE "PHENOAGE" TO ERR-ALGORITHM
028200        MOVE "MISSING REQUIRED BIOMARKERS" TO ERR-REASON
028300        PERFORM 730-WRITE-ERROR-OUT THRU 730-EXIT
028400        ADD 1 TO PHENOAGE-ERRORS
028500     END-IF
028600     .
028700 300-EXIT.
028800     EXIT.
028900
029000* 310-CHECK-PHENOAGE-ELIGIBLE - TEN MARKERS, EXPECTED UNITS.
029100 310-CHECK-PHENOAGE-ELIGIBLE.
029200     MOVE "N" TO PHN-ELIGIBLE-SW
029300     IF  CNV-ALB-GL-PRESENT = "Y"
029400         AND CNV-CRE-UMOL-PRESENT = "Y"
029500         AND CNV-GLU-MMOL-PRESENT = "Y"
029600         AND CNV-CRP-MGDL-PRESENT = "Y"
029700             AND CNV-CRP-MGDL-VALUE > 0
029800         AND LYM-MEASURED AND LYM-UNIT = "%"
029900         AND MCV-MEASURED AND MCV-UNIT = "fL"
030000         AND RDW-MEASURED AND RDW-UNIT = "%"
030100         AND ALP-MEASURED AND ALP-UNIT = "U/L"
030200         AND WBC-MEASURED AND WBC-UNIT = "K/uL"
030300         MOVE "Y" TO PHN-ELIGIBLE-SW
030400     END-IF
030500     .
030600 310-EXIT.
030700     EXIT.
030800
030900 320-CALL-PHENOAGE.
031000     MOVE CNV-ALB-GL-VALUE   TO PHN-IN-ALBUMIN-GL
031100     MOVE CNV-CRE-UMOL-VALUE TO PHN-IN-CREATININE-UMOL
031200     MOVE CNV-GLU-MMOL-VALUE TO PHN-IN-GLUCOSE-MMOL
031300     MOVE CNV-CRP-MGDL-VALUE TO PHN-IN-CRP-MGDL
031400     MOVE LYM-VALUE          TO PHN-IN-LYMPHOCYTE-PCT
031500     MOVE MCV-VALUE          TO PHN-IN-MEAN-CELL-VOL
031600     MOVE RDW-VALUE          TO PHN-IN-RDW
031700     MOVE ALP-VALUE          TO PHN-IN-ALK-PHOS
031800     MOVE WBC-VALUE          TO PHN-IN-WBC
031900     MOVE PATIENT-AGE        TO PHN-IN-CHRONO-AGE
032000     CALL "PHENOAGE" USING PHENOAGE-PARM
032100     .
032200 320-EXIT.
032300     EXIT.
032400
032500* 400-TRY-SCORE2-FAMILY - ORCHESTRATION STEP 3, RULES S/D/V3.
032600 400-TRY-SCORE2-FAMILY.
032700     MOVE "400-TRY-SCORE2-FAMILY" TO PARA-NAME.
032800     PERFORM 410-CHECK-SCORE2-ELIGIBLE THRU 410-EXIT
032900     IF NOT SC2-BASE-ELIGIBLE
033000        MOVE "SCORE2" TO ERR-ALGORITHM
033100        MOVE "MISSING REQUIRED BIOMARKERS OR AGE OUT OF RANGE"
033200            TO ERR-REASON
033300        PERFORM 730-WRITE-ERROR-OUT THRU 730-EXIT
033400        ADD 1 TO SCORE2-ERRORS
033500     ELSE
033600        PERFORM 420-CHECK-DIABETES-ELIGIBLE THRU 420-EXIT
033700        IF PATIENT-AGE >= 70
033800           IF SC2-DIAB-ELIGIBLE
033900              MOVE "SCORE2" TO ERR-ALGORITHM
034000              MOVE "AGE >= 70 NOT IMPLEMENTED" TO ERR-REASON
034100              PERFORM 730-WRITE-ERROR-OUT THRU 730-EXIT
034200              ADD 1 TO SCORE2-ERRORS
034300           ELSE
034400              MOVE "SCORE2" TO ERR-ALGORITHM
034500              MOVE
034600                "MISSING REQUIRED BIOMARKERS OR AGE OUT OF RANGE"
034700                TO ERR-REASON
034800              PERFORM 730-WRITE-ERROR-OUT THRU 730-EXIT
034900              ADD 1 TO SCORE2-ERRORS
035000           END-IF
035100        ELSE
035200           IF SC2-DIAB-ELIGIBLE
035300              PERFORM 440-CALL-SCORE2-DIAB THRU 440-EXIT
035400              PERFORM 710-WRITE-SCORE2-OUT THRU 710-EXIT
035500              ADD 1 TO SCORE2-DIAB-RESULTS
035600           ELSE
035700              PERFORM 430-CALL-SCORE2-BASE THRU 430-EXIT
035800              PERFORM 710-WRITE-SCORE2-OUT THRU 710-EXIT
035900              ADD 1 TO SCORE2-RESULTS
036000           END-IF
036100        END-IF
036200     END-IF
036300     .
036400 400-EXIT.
036500     EXIT.
036600
036700* 410-CHECK-SCORE2-ELIGIBLE - SIX BASE INPUTS, AGES 40-69.
036800 410-CHECK-SCORE2-ELIGIBLE.
036900     MOVE "N" TO SC2-BASE-ELIGIBLE-SW
037000     IF  (SEX-MALE OR SEX-FEMALE)
037100         AND PATIENT-AGE >= 40
037200         AND SBP-MEASURED AND SBP-UNIT = "mmHg"
037300         AND TCH-MEASURED AND TCH-UNIT = "mmol/L"
037400         AND HDL-MEASURED AND HDL-UNIT = "mmol/L"
037500         MOVE "Y" TO SC2-BASE-ELIGIBLE-SW
037600     END-IF
037700     .
037800 410-EXIT.
037900     EXIT.
038000
038100* 420-CHECK-DIABETES-ELIGIBLE - FOUR DIABETES MARKERS, RULE V4.
038200 420-CHECK-DIABETES-ELIGIBLE.
038300     MOVE "N" TO SC2-DIAB-ELIGIBLE-SW
038400     IF  DIABETES-KNOWN
038500         AND A1C-MEASURED AND A1C-UNIT = "mmol/mol"
038600         AND EGF-MEASURED AND EGF-UNIT = "mL/min/1.73m2"
038700             AND EGF-VALUE > 0
038800         MOVE "Y" TO SC2-DIAB-ELIGIBLE-SW
038900     END-IF
039000     .
039100 420-EXIT.
039200     EXIT.
039300
039400 430-CALL-SCORE2-BASE.
039500     MOVE "B" TO SC2-CALC-TYPE-SW
039600     PERFORM 435-LOAD-SCORE2-COMMON THRU 435-EXIT
039700     CALL "SCR2CALC" USING SCORE2-PARM
039800     MOVE "SCORE2" TO SC2-ALGORITHM
039900     .
040000 430-EXIT.
040100     EXIT.
040200
040300 440-CALL-SCORE2-DIAB.
040400     MOVE "D" TO SC2-CALC-TYPE-SW
040500     PERFORM 435-LOAD-SCORE2-COMMON THRU 435-EXIT
040600     MOVE PATIENT-DIABETES-FLAG    TO SC2-IN-DIABETES-FLAG
040700     MOVE PATIENT-AGE-AT-DIAB-DIAG TO SC2-IN-AGE-AT-DIAB-DIAG
040800     MOVE A1C-VALUE                TO SC2-IN-HBA1C
040900     MOVE EGF-VALUE                TO SC2-IN-EGFR
041000     CALL "SCR2CALC" USING SCORE2-PARM
041100     MOVE "SCORE2-DIABETES" TO SC2-ALGORITHM
041200     .
041300 440-EXIT.
041400     EXIT.
041500
041600 435-LOAD-SCORE2-COMMON.
041700     MOVE PATIENT-SEX     TO SC2-IN-SEX
041800     MOVE PATIENT-AGE     TO SC2-IN-AGE
041900     MOVE PATIENT-SMOKING TO SC2-IN-SMOKING
042000     MOVE SBP-VALUE       TO SC2-IN-SBP
042100     MOVE TCH-VALUE       TO SC2-IN-TOT-CHOL
042200     MOVE HDL-VALUE       TO SC2-IN-HDL-CHOL
042300     .
042400 435-EXIT.
042500     EXIT.
042600
042700* 500-TRY-KDM - ORCHESTRATION STEP 4, RULE K1.
042800 500-TRY-KDM.
042900     MOVE "500-TRY-KDM" TO PARA-NAME.
043000     PERFORM 510-CHECK-KDM-ELIGIBLE THRU 510-EXIT
043100     IF KDM-ELIGIBLE
043200        PERFORM 520-CALL-KDM THRU 520-EXIT
043300        PERFORM 720-WRITE-KDM-OUT THRU 720-EXIT
043400        ADD 1 TO KDM-RESULTS
043500     ELSE
043600        MOVE "KDM" TO ERR-ALGORITHM
043700        MOVE "MISSING REQUIRED BIOMARKERS" TO ERR-REASON
043800        PERFORM 730-WRITE-ERROR-OUT THRU 730-EXIT
043900        ADD 1 TO KDM-ERRORS
044000     END-IF
044100     .
044200 500-EXIT.
044300     EXIT.
044400
044500* 510-CHECK-KDM-ELIGIBLE - AGE PLUS AT LEAST ONE OF 12 MARKERS.
044600 510-CHECK-KDM-ELIGIBLE.
044700     MOVE "N" TO KDM-ELIGIBLE-SW
044800     IF  (SEX-MALE OR SEX-FEMALE)
044900         AND ( (ALB-MEASURED AND ALB-UNIT = "g/dL")
045000            OR (ALP-MEASURED AND ALP-UNIT = "U/L")
045100            OR (CNV-CRP-MGDL-PRESENT = "Y"
045200                AND CNV-CRP-MGDL-VALUE > 0)
045300            OR (TCH-MEASURED AND TCH-UNIT = "mg/dL")
045400            OR (CRE-MEASURED AND CRE-UNIT = "mg/dL")
045500            OR (A1C-MEASURED AND A1C-UNIT = "%")
045600            OR (SBP-MEASURED AND SBP-UNIT = "mmHg")
045700            OR (BUN-MEASURED AND BUN-UNIT = "mg/dL")
045800            OR (URC-MEASURED AND URC-UNIT = "mg/dL")
045900            OR (LYM-MEASURED AND LYM-UNIT = "%")
046000            OR (MCV-MEASURED AND MCV-UNIT = "fL")
046100            OR (WBC-MEASURED AND WBC-UNIT = "K/uL") )
046200         MOVE "Y" TO KDM-ELIGIBLE-SW
046300     END-IF
046400     .
046500 510-EXIT.
046600     EXIT.
046700
046800 520-CALL-KDM.
046900     INITIALIZE KDMCALC-PARM
047000     MOVE PATIENT-SEX      TO KDM-IN-SEX
047100     MOVE PATIENT-AGE      TO KDM-IN-CHRONO-AGE
047200
047300     IF ALB-MEASURED AND ALB-UNIT = "g/dL"
047400        MOVE "Y" TO KDM-ALBUMIN-PRESENT
047500        MOVE ALB-VALUE TO KDM-IN-ALBUMIN-GDL
047600     END-IF
047700     IF ALP-MEASURED AND ALP-UNIT = "U/L"
047800        MOVE "Y" TO KDM-ALKPHOS-PRESENT
047900        MOVE ALP-VALUE TO KDM-IN-ALK-PHOS
048000     END-IF
048100     IF CNV-CRP-MGDL-PRESENT = "Y" AND CNV-CRP-MGDL-VALUE > 0
048200        MOVE "Y" TO KDM-CRP-PRESENT
048300        MOVE CNV-CRP-MGDL-VALUE TO KDM-IN-CRP-MGDL
048400     END-IF
048500     IF TCH-MEASURED AND TCH-UNIT = "mg/dL"
048600        MOVE "Y" TO KDM-TOTCHOL-PRESENT
048700        MOVE TCH-VALUE TO KDM-IN-TOT-CHOL-MGDL
048800     END-IF
048900     IF CRE-MEASURED AND CRE-UNIT = "mg/dL"
049000        MOVE "Y" TO KDM-CREAT-PRESENT
049100        MOVE CRE-VALUE TO KDM-IN-CREATININE-MGDL
049200     END-IF
049300     IF A1C-MEASURED AND A1C-UNIT = "%"
049400        MOVE "Y" TO KDM-HBA1C-PRESENT
049500        MOVE A1C-VALUE TO KDM-IN-HBA1C-PCT
049600     END-IF
049700     IF SBP-MEASURED AND SBP-UNIT = "mmHg"
049800        MOVE "Y" TO KDM-SBP-PRESENT
049900        MOVE SBP-VALUE TO KDM-IN-SBP
050000     END-IF
050100     IF BUN-MEASURED AND BUN-UNIT = "mg/dL"
050200        MOVE "Y" TO KDM-BUN-PRESENT
050300        MOVE BUN-VALUE TO KDM-IN-BUN
050400     END-IF
050500     IF URC-MEASURED AND URC-UNIT = "mg/dL"
050600        MOVE "Y" TO KDM-URICACID-PRESENT
050700        MOVE URC-VALUE TO KDM-IN-URIC-ACID
050800     END-IF
050900     IF LYM-MEASURED AND LYM-UNIT = "%"
051000        MOVE "Y" TO KDM-LYMPH-PRESENT
051100        MOVE LYM-VALUE TO KDM-IN-LYMPHOCYTE-PCT
051200     END-IF
051300     IF MCV-MEASURED AND MCV-UNIT = "fL"
051400        MOVE "Y" TO KDM-MCV-PRESENT
051500        MOVE MCV-VALUE TO KDM-IN-MEAN-CELL-VOL
051600     END-IF
051700     IF WBC-MEASURED AND WBC-UNIT = "K/uL"
051800        MOVE "Y" TO KDM-WBC-PRESENT
051900        MOVE WBC-VALUE TO KDM-IN-WBC
052000     END-IF
052100
052200     CALL "KDMCALC" USING KDMCALC-PARM
052300     .
052400 520-EXIT.
052500     EXIT.
052600
052700 700-WRITE-PHENOAGE-OUT.
052800     MOVE PATIENT-ID               TO PHN-PATIENT-ID
052900     MOVE PATIENT-AGE              TO PHN-CHRONO-AGE
053000     MOVE PHN-OUT-PREDICTED-AGE    TO PHN-PREDICTED-AGE
053100     MOVE PHN-OUT-ACCELERATED-AGING TO PHN-ACCELERATED-AGING
053200     WRITE PHENOAGE-OUT-REC
053300     .
053400 700-EXIT.
053500     EXIT.
053600
053700 710-WRITE-SCORE2-OUT.
053800     MOVE PATIENT-ID                  TO SC2-PATIENT-ID
053900     MOVE PATIENT-AGE                 TO SC2-AGE
054000     MOVE SC2-OUT-CALIBRATED-RISK-PCT TO SC2-CALIBRATED-RISK-PCT
054100     MOVE SC2-OUT-RISK-CATEGORY       TO SC2-RISK-CATEGORY
054200     WRITE SCORE2-OUT-REC
054300     .
054400 710-EXIT.
054500     EXIT.
054600
054700 720-WRITE-KDM-OUT.
054800     MOVE PATIENT-ID                 TO KDM-PATIENT-ID
054900     MOVE PATIENT-AGE                TO KDM-CHRONO-AGE
055000     MOVE KDM-OUT-BIOLOGICAL-AGE     TO KDM-BIOLOGICAL-AGE
055100     MOVE KDM-OUT-AGE-ACCELERATION   TO KDM-AGE-ACCELERATION
055200     WRITE KDM-OUT-REC
055300     .
055400 720-EXIT.
055500     EXIT.
055600
055700 730-WRITE-ERROR-OUT.
055800     MOVE PATIENT-ID TO ERR-PATIENT-ID
055900     WRITE ERROR-OUT-REC
056000     .
056100 730-EXIT.
056200     EXIT.
056300
056400 800-OPEN-FILES.
056500     MOVE "800-OPEN-FILES" TO PARA-NAME.
056600     OPEN INPUT PATIENT-IN.
056700     OPEN OUTPUT PHENOAGE-OUT, SCORE2-OUT, KDM-OUT, ERROR-OUT,
056800                 SYSOUT.
056900 800-EXIT.
057000     EXIT.
057100
057200 850-CLOSE-FILES.
057300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
057400     CLOSE PATIENT-IN, PHENOAGE-OUT, SCORE2-OUT, KDM-OUT,
057500           ERROR-OUT, SYSOUT.
057600 850-EXIT.
057700     EXIT.
057800
057900 900-READ-PATIENT-IN.
058000     READ PATIENT-IN
058100         AT END MOVE "N" TO MORE-DATA-SW
058200         GO TO 900-EXIT
058300     END-READ.
058400 900-EXIT.
058500     EXIT.
058600
058700 999-CLEANUP.
058800     MOVE "999-CLEANUP" TO PARA-NAME.
058900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059000     PERFORM 999-PRINT-SUMMARY THRU 999-SUMMARY-EXIT.
059100     DISPLAY "******** NORMAL END OF JOB VITBATCH ********".
059200 999-EXIT.
059300     EXIT.
059400
059500* 999-PRINT-SUMMARY - THE RUN SUMMARY REPORT, SINGLE BLOCK,
059600* NO CONTROL BREAKS WITHIN THE RUN.
059700 999-PRINT-SUMMARY.
059800     DISPLAY "PATIENTS READ:            " PATIENTS-READ.
059900     DISPLAY "PHENOAGE RESULTS:         " PHENOAGE-RESULTS
060000             "   ERRORS: " PHENOAGE-ERRORS.
060100     DISPLAY "SCORE2 RESULTS:           " SCORE2-RESULTS
060200             "   ERRORS: " SCORE2-ERRORS.
060300     DISPLAY "SCORE2-DIABETES RESULTS:  " SCORE2-DIAB-RESULTS.
060400     DISPLAY "KDM RESULTS:              " KDM-RESULTS
060500             "   ERRORS: " KDM-ERRORS.
060600 999-SUMMARY-EXIT.
060700     EXIT.
060800
060900 1000-ABEND-RTN.
061000     WRITE SYSOUT-REC FROM ABEND-REC.
061100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061200     DISPLAY "*** ABNORMAL END OF JOB - VITBATCH ***"
061300             UPON CONSOLE.
061400     DISPLAY ABEND-REASON UPON CONSOLE.
061500     MOVE +16 TO RETURN-CODE.
061600     GOBACK.
