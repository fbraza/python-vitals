000100******************************************************************
000200* VTERROUT  -  ALGORITHM SKIP / EXCEPTION RECORD
000300*
000400* ONE LINE PER ALGORITHM THE BATCH COULD NOT RUN FOR A PATIENT.
000500* A SKIP NEVER ABENDS THE RUN - SEE VITBATCH 300-/400-/500-
000600* PARAGRAPHS.
000700*
000800*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
000900******************************************************************
001000 01  ERROR-OUT-REC.
001100     05  ERR-PATIENT-ID              PIC X(16).
001200     05  ERR-ALGORITHM               PIC X(15).
001300     05  ERR-REASON                  PIC X(60).
001400     05  FILLER                      PIC X(09).
