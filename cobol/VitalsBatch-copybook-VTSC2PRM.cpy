000100******************************************************************
000200* VTSC2PRM  -  SCR2CALC CALL PARAMETER BLOCK
000300*
000400* SC2-CALC-TYPE-SW PICKS THE VARIANT, THE SAME WAY CLCLBCST ONCE
000500* PICKED LAB-TEST VERSUS EQUIPMENT COSTING.  THE DIABETES FIELDS
000600* ARE IGNORED WHEN SCORE2-BASE IS SET.
000700*
000800*     03/14/88  RDM  VITL0001  INITIAL LAYOUT FOR SCORING BATCH
000900******************************************************************
001000 01  SCORE2-PARM.
001100     05  SC2-CALC-TYPE-SW            PIC X(01).
001200         88  SCORE2-BASE              VALUE "B".
001300         88  SCORE2-DIAB              VALUE "D".
001400     05  SC2-IN-SEX                  PIC X(01).
001500         88  SC2-SEX-MALE             VALUE "M".
001600         88  SC2-SEX-FEMALE           VALUE "F".
001700     05  SC2-IN-AGE                  PIC S9(3)V9(2).
001800     05  SC2-IN-SMOKING              PIC X(01).
001900         88  SC2-SMOKER               VALUE "Y".
002000     05  SC2-IN-SBP                  PIC S9(7)V9(4).
002100     05  SC2-IN-TOT-CHOL             PIC S9(7)V9(4).
002200     05  SC2-IN-HDL-CHOL             PIC S9(7)V9(4).
002300     05  SC2-IN-DIABETES-FLAG        PIC X(01).
002400         88  SC2-DIABETIC             VALUE "Y".
002500     05  SC2-IN-AGE-AT-DIAB-DIAG     PIC S9(3)V9(2).
002600     05  SC2-IN-HBA1C                PIC S9(7)V9(4).
002700     05  SC2-IN-EGFR                 PIC S9(7)V9(4).
002800     05  SC2-OUT-CALIBRATED-RISK-PCT PIC S9(3)V9(2).
002900     05  SC2-OUT-RISK-CATEGORY       PIC X(16).
003000     05  SC2-RETURN-CD               PIC S9(4) COMP.
003100     05  FILLER                      PIC X(08).
